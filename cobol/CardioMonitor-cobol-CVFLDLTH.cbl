000100 IDENTIFICATION DIVISION.
000200******************************************************************
000300 PROGRAM-ID.  CVFLDLTH.
000400 AUTHOR. R HALVORSEN.
000500 INSTALLATION. COBOL DEVELOPMENT CENTER.
000600 DATE-WRITTEN. 03/11/94.
000700 DATE-COMPILED. 03/11/94.
000800 SECURITY. NON-CONFIDENTIAL.
000900
001000******************************************************************
001100*REMARKS.
001200*
001300*          RETURNS THE TRIMMED LENGTH OF A CSV FIELD PASSED IN
001400*          BY THE CALLER, I.E. THE LENGTH WITH TRAILING BLANKS
001500*          REMOVED.  CALLED BY CVOBSEDT WHILE SPLITTING EACH
001600*          "LABEL: VALUE" PAIR OUT OF AN OBSERVATION LINE.
001700*
001800******************************************************************
001900* CHANGE LOG
002000******************************************************************
002100* DATE     PGMR  REQ-NBR   DESCRIPTION
002200*-------- ----- --------- ---------------------------------------
002300* 03/11/94 RFH   CV-0001   ORIGINAL PROGRAM - CLONED FROM STRLTH
002400*                          FOR THE OBSERVATION-FEED CSV SPLITTER
002500* 07/22/94 RFH   CV-0014   HANDLE AN ALL-BLANK FIELD (LEN=0)
002600* 11/02/95 DLM   CV-0037   WIDENED RETURN-LTH EDIT FOR -9999
002700* 02/14/98 TJK   CV-0055   COMMENT CLEANUP, NO LOGIC CHANGE
002800* 12/29/99 RFH   CV-0081   Y2K REVIEW - NO DATE FIELDS, N/C
002900* 04/03/03 PBQ   CV-0096   RECOMPILE UNDER NEW COBOL COMPILER
003000******************************************************************
003100
003200 ENVIRONMENT DIVISION.
003300 CONFIGURATION SECTION.
003400 SOURCE-COMPUTER. IBM-390.
003500 OBJECT-COMPUTER. IBM-390.
003600 SPECIAL-NAMES.
003700     C01 IS TOP-OF-FORM.
003800
003900 DATA DIVISION.
004000 FILE SECTION.
004100
004200 WORKING-STORAGE SECTION.
004300 01  MISC-FIELDS.
004400     05  SCAN-PTR             PIC  S9(4) COMP.
004500     05  FIELD-LTH-HOLD       PIC  S9(4) COMP.
004600     05  WS-FIELD-WORK        PIC X(80).
004700     05  WS-FIELD-WORK-R REDEFINES WS-FIELD-WORK.
004800         10  WS-FIELD-CHAR OCCURS 80 TIMES PIC X(01).
004900
005000* ALTERNATE VIEW USED WHEN THE CALLER PASSES A PACKED NUMERIC
005100* FIELD TEXT (E.G. A RAW SIGNED VALUE) INSTEAD OF PLAIN TEXT
005200 01  WS-FIELD-NUM-VIEW REDEFINES MISC-FIELDS.
005300     05  WS-FIELD-NUM-HOLD    PIC S9(4).
005400     05  FILLER               PIC X(06).
005500
005600 LINKAGE SECTION.
005700 01  FIELD-TEXT-IN        PIC X(80).
005800 01  FIELD-TEXT-IN-R REDEFINES FIELD-TEXT-IN.
005900     05  FIELD-TEXT-IN-CHAR OCCURS 80 TIMES PIC X(01).
006000 01  RETURN-LTH           PIC S9(4).
006100
006200 PROCEDURE DIVISION USING FIELD-TEXT-IN, RETURN-LTH.
006300
006400 000-MAIN.
006500     MOVE FIELD-TEXT-IN TO WS-FIELD-WORK.
006600     MOVE 0 TO RETURN-LTH.
006700     PERFORM 100-SCAN-FOR-TRAILING THRU 100-EXIT
006800         VARYING SCAN-PTR FROM LENGTH OF WS-FIELD-WORK BY -1
006900         UNTIL SCAN-PTR = 0
007000            OR WS-FIELD-CHAR(SCAN-PTR) NOT = SPACE.
007100     MOVE SCAN-PTR TO RETURN-LTH.
007200     GOBACK.
007300
007400 100-SCAN-FOR-TRAILING.
007500*  BODY INTENTIONALLY EMPTY - ALL WORK DONE IN THE VARYING TEST
007600     CONTINUE.
007700 100-EXIT.
007800     EXIT.
