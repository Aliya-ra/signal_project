000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID.  CVALGEN.
000300 AUTHOR. JON SAYLES.
000400 INSTALLATION. COBOL DEVELOPMENT CENTER.
000500 DATE-WRITTEN. 03/24/94.
000600 DATE-COMPILED. 03/24/94.
000700 SECURITY. NON-CONFIDENTIAL.
000800
000900******************************************************************
001000*REMARKS.
001100*
001200*          THIS IS THE MANUAL-ALERT EVENT SIMULATOR - IT PUTS
001300*          TEST ALERT-BUTTON TRAFFIC THROUGH CVOBSEDT/CVALRTRN
001400*          WITHOUT WAITING ON A NURSE TO ACTUALLY PRESS ONE.  FOR
001500*          EACH PATIENT THE PROGRAM TRACKS A SIMPLE ON/OFF ALERT
001600*          STATE.  WHEN THE STATE IS ON, THE CONTROL RECORD'S
001700*          DRAW VALUE IS TESTED AGAINST THE RESOLVE PROBABILITY;
001800*          WHEN OFF, IT IS TESTED AGAINST THE TRIGGER PROBABILITY.
001900*          AN OUTPUT LINE IS WRITTEN ONLY WHEN THE STATE ACTUALLY
002000*          CHANGES.  THE DRAW VALUE COMES FROM THE CONTROL FILE -
002100*          THIS PROGRAM DOES NOT GENERATE RANDOM NUMBERS ITSELF.
002200*
002300******************************************************************
002400
002500         INPUT FILE              -   DDS0002.CVALGCTL
002600
002700         OUTPUT FILE PRODUCED    -   DDS0002.CVEVTOUT (APPEND)
002800
002900         DUMP FILE               -   SYSOUT
003000
003100******************************************************************
003200* CHANGE LOG
003300******************************************************************
003400* DATE     PGMR  REQ-NBR   DESCRIPTION
003500*-------- ----- --------- ---------------------------------------
003600* 03/24/94 JS    CV-0140   ORIGINAL PROGRAM - CLONED FROM PATSRCH
003700* 05/02/94 JS    CV-0142   DROPPED THE VSAM LOOKUP - EVENT STATE
003800*                          IS KEPT ENTIRELY IN WORKING-STORAGE
003900* 09/14/94 RFH   CV-0145   FIX: STATE WAS BEING WRITTEN OUT ON
004000*                          EVERY RECORD, NOT JUST ON A TRANSITION
004100* 03/19/97 DLM   CV-0149   WIDEN EVENT TABLE FROM 200 TO 500 ROWS
004200* 12/29/99 RFH   CV-0155   Y2K REVIEW - TIMESTAMP IS EPOCH MS,
004300*                          NOT A CALENDAR DATE - NO CHANGE MADE
004400* 04/03/03 PBQ   CV-0159   RECOMPILE UNDER NEW COBOL COMPILER
004500* 09/17/07 KAL   CV-0165   DISPLAY CYCLE COUNT AT END OF JOB
004600******************************************************************
004700
004800 ENVIRONMENT DIVISION.
004900 CONFIGURATION SECTION.
005000 SOURCE-COMPUTER. IBM-390.
005100 OBJECT-COMPUTER. IBM-390.
005200 SPECIAL-NAMES.
005300     UPSI-0 ON STRICT-DRAW-EDIT-SW
005400            OFF RELAXED-DRAW-EDIT-SW.
005500
005600 INPUT-OUTPUT SECTION.
005700 FILE-CONTROL.
005800     SELECT SYSOUT
005900     ASSIGN TO UT-S-SYSOUT
006000       ORGANIZATION IS SEQUENTIAL.
006100
006200     SELECT CVALGCTL
006300     ASSIGN TO UT-S-CVALGCTL
006400       ACCESS MODE IS SEQUENTIAL
006500       FILE STATUS IS IFCODE.
006600
006700     SELECT CVEVTOUT
006800     ASSIGN TO UT-S-CVEVTOUT
006900       ACCESS MODE IS SEQUENTIAL
007000       FILE STATUS IS OFCODE.
007100
007200 DATA DIVISION.
007300 FILE SECTION.
007400 FD  SYSOUT
007500     RECORDING MODE IS F
007600     LABEL RECORDS ARE STANDARD
007700     RECORD CONTAINS 130 CHARACTERS
007800     BLOCK CONTAINS 0 RECORDS
007900     DATA RECORD IS SYSOUT-REC.
008000 01  SYSOUT-REC  PIC X(130).
008100
008200****** ONE CONTROL RECORD PER PATIENT PER SIMULATION CYCLE - THE
008300****** DRAW-VALUE IS A FIVE-DECIMAL PROBABILITY SUPPLIED BY THE
008400****** CALLER, NOT GENERATED HERE
008500 FD  CVALGCTL
008600     RECORDING MODE IS F
008700     LABEL RECORDS ARE STANDARD
008800     RECORD CONTAINS 40 CHARACTERS
008900     BLOCK CONTAINS 0 RECORDS
009000     DATA RECORD IS CVALGCTL-REC.
009100 01  CVALGCTL-REC.
009200     05  CTL-PATIENT-ID           PIC 9(06).
009300     05  CTL-TIMESTAMP            PIC 9(13).
009400     05  CTL-DRAW-VALUE           PIC 9V9(5).
009500     05  FILLER                   PIC X(15).
009600
009700****** ONE LABELLED OBSERVATION LINE PER STATE TRANSITION - SAME
009800****** FORMAT AS THE BEDSIDE FEED CVOBSEDT EDITS, SO IT CAN BE
009900****** FED RIGHT BACK INTO THE FRONT OF THE PIPELINE
010000 FD  CVEVTOUT
010100     RECORDING MODE IS F
010200     LABEL RECORDS ARE STANDARD
010300     RECORD CONTAINS 120 CHARACTERS
010400     BLOCK CONTAINS 0 RECORDS
010500     DATA RECORD IS WS-ALERT-EVENT-OUT-REC.
010600 01  WS-ALERT-EVENT-OUT-REC.
010700     05  FILLER                   PIC X(12) VALUE
010800         "Patient ID: ".
010900     05  OUT-PATIENT-ID           PIC 9(06).
011000     05  FILLER                   PIC X(13) VALUE
011100         ", Timestamp: ".
011200     05  OUT-TIMESTAMP            PIC 9(13).
011300     05  FILLER                   PIC X(09) VALUE
011400         ", Label: ".
011500     05  FILLER                   PIC X(05) VALUE
011600         "Alert".
011700     05  FILLER                   PIC X(08) VALUE
011800         ", Data: ".
011900     05  OUT-ALERT-DATA           PIC X(09).
012000     05  FILLER                   PIC X(45) VALUE SPACES.
012100
012200 WORKING-STORAGE SECTION.
012300
012400 01  FILE-STATUS-CODES.
012500     05  IFCODE                   PIC X(2).
012600         88  NO-MORE-CTL-RECS VALUE "10".
012700     05  OFCODE                   PIC X(2).
012800         88  CODE-WRITE       VALUE SPACES.
012900     05  FILLER                   PIC X(02).
013000
013100****** ONE ROW PER DISTINCT PATIENT SEEN SO FAR - HOLDS THE
013200****** CURRENT ON/OFF ALERT STATE FOR THAT PATIENT
013300 01  ALERT-STATE-TABLE.
013400     05  AST-ENTRY OCCURS 500 TIMES.
013500         10  AST-PATIENT-ID       PIC 9(06).
013600         10  AST-ALERT-STATE-SW   PIC X(01).
013700             88  AST-ALERT-ON    VALUE "Y".
013800             88  AST-ALERT-OFF   VALUE "N".
013900 01  AST-TABLE-COUNTS.
014000     05  AST-COUNT                PIC 9(03) COMP.
014100     05  AST-MAX-ROWS             PIC 9(03) COMP VALUE 500.
014200     05  FILLER                   PIC X(02).
014300
014400* NUMERIC-EDIT REDEFINITION OF THE TABLE COUNTS, USED ONLY WHEN
014500* DISPLAYING THE CURRENT TABLE FILL LEVEL TO SYSOUT DURING
014600* BENCH TESTING - LEFT IN PLACE FOR THE NEXT MAINTAINER
014700 01  AST-TABLE-COUNTS-DISPLAY REDEFINES AST-TABLE-COUNTS.
014800     05  FILLER                   PIC X(04).
014900
015000 01  PROBABILITY-THRESHOLDS.
015100     05  RESOLVE-PROBABILITY      PIC 9V9(5) VALUE 0.90000.
015200     05  TRIGGER-PROBABILITY      PIC 9V9(5) VALUE 0.09516.
015300     05  FILLER                   PIC X(02).
015400
015500****** ALTERNATE VIEW OF THE THRESHOLDS, USED ONLY WHEN BENCH
015600****** TESTING NEEDS TO DISPLAY THEM AS A SINGLE PRINTABLE FIELD
015700 01  PROBABILITY-THRESHOLDS-DISPLAY REDEFINES
015800             PROBABILITY-THRESHOLDS.
015900     05  FILLER                   PIC X(14).
016000
016100 01  MISC-WS-FLDS.
016200     05  AST-SUB                  PIC 9(03) COMP.
016300     05  WS-FOUND-ROW-SW          PIC X(01) VALUE "N".
016400         88  PATIENT-ROW-FOUND   VALUE "Y".
016500     05  STR-LTH                  PIC S9(4) COMP VALUE 0.
016600     05  FILLER                   PIC X(02).
016700
016800 01  COUNTERS-AND-ACCUMULATORS.
016900     05  RECORDS-READ             PIC 9(7) COMP.
017000     05  RECORDS-WRITTEN          PIC 9(7) COMP.
017100     05  NEW-PATIENTS-SEEN        PIC 9(5) COMP.
017200     05  TRIGGER-EVENTS           PIC 9(5) COMP.
017300     05  RESOLVE-EVENTS           PIC 9(5) COMP.
017400     05  FILLER                   PIC X(02).
017500
017600* DISPLAY VIEW USED ONLY WHEN DUMPING THE WORK AREA TO SYSOUT
017700* DURING BENCH TESTING - LEFT IN PLACE FOR THE NEXT MAINTAINER
017800 01  COUNTERS-AND-ACCUM-DISPLAY REDEFINES
017900             COUNTERS-AND-ACCUMULATORS.
018000     05  FILLER                   PIC X(10).
018100
018200 01  FLAGS-AND-SWITCHES.
018300     05  MORE-CVALGCTL-SW         PIC X(01) VALUE "Y".
018400         88  NO-MORE-CTL         VALUE "N".
018500         88  MORE-CTL            VALUE "Y".
018600     05  FILLER                   PIC X(02).
018700
018800 COPY ABENDREC.
018900** QSAM FILE
019000
019100 PROCEDURE DIVISION.
019200     PERFORM 000-HOUSEKEEPING THRU 000-EXIT.
019300     PERFORM 100-MAINLINE THRU 100-EXIT
019400             UNTIL NO-MORE-CTL.
019500     PERFORM 900-CLEANUP THRU 900-EXIT.
019600     MOVE +0 TO RETURN-CODE.
019700     GOBACK.
019800
019900 000-HOUSEKEEPING.
020000     MOVE "000-HOUSEKEEPING" TO PARA-NAME.
020100     DISPLAY "******** BEGIN JOB CVALGEN ********".
020200     INITIALIZE COUNTERS-AND-ACCUMULATORS, AST-TABLE-COUNTS.
020300     MOVE 500 TO AST-MAX-ROWS.
020400     PERFORM 800-OPEN-FILES THRU 800-EXIT.
020500     PERFORM 900-READ-CVALGCTL THRU 900-EXIT.
020600 000-EXIT.
020700     EXIT.
020800
020900 100-MAINLINE.
021000     MOVE "100-MAINLINE" TO PARA-NAME.
021100     PERFORM 150-FIND-PATIENT-ROW THRU 150-EXIT.
021200
021300     IF NOT PATIENT-ROW-FOUND
021400         PERFORM 180-ADD-PATIENT-ROW THRU 180-EXIT.
021500
021600     PERFORM 200-GENERATE-CYCLE THRU 200-EXIT.
021700     PERFORM 900-READ-CVALGCTL THRU 900-EXIT.
021800 100-EXIT.
021900     EXIT.
022000
022100****** LINEAR SCAN OF THE EVENT TABLE FOR THIS CYCLE'S
022200****** PATIENT-ID - SETS WS-FOUND-ROW-SW AND AST-SUB
022300 150-FIND-PATIENT-ROW.
022400     MOVE "150-FIND-PATIENT-ROW" TO PARA-NAME.
022500     MOVE "N" TO WS-FOUND-ROW-SW.
022600     IF AST-COUNT = 0
022700         GO TO 150-EXIT.
022800
022900     PERFORM 155-COMPARE-ONE-ROW THRU 155-EXIT
023000         VARYING AST-SUB FROM 1 BY 1
023100         UNTIL AST-SUB > AST-COUNT
023200            OR PATIENT-ROW-FOUND.
023300 150-EXIT.
023400     EXIT.
023500
023600 155-COMPARE-ONE-ROW.
023700     IF AST-PATIENT-ID(AST-SUB) = CTL-PATIENT-ID
023800         MOVE "Y" TO WS-FOUND-ROW-SW.
023900 155-EXIT.
024000     EXIT.
024100
024200****** FIRST CYCLE SEEN FOR THIS PATIENT - THE ALERT STATE
024300****** ALWAYS STARTS OFF, REGARDLESS OF THE CONTROL RECORD
024400 180-ADD-PATIENT-ROW.
024500     MOVE "180-ADD-PATIENT-ROW" TO PARA-NAME.
024600     IF AST-COUNT >= AST-MAX-ROWS
024700         MOVE "** ALERT STATE TABLE IS FULL" TO ABEND-REASON
024800         GO TO 1000-ABEND-RTN.
024900
025000     ADD 1 TO AST-COUNT.
025100     MOVE CTL-PATIENT-ID  TO AST-PATIENT-ID(AST-COUNT).
025200     MOVE "N"             TO AST-ALERT-STATE-SW(AST-COUNT).
025300     MOVE AST-COUNT       TO AST-SUB.
025400     ADD 1 TO NEW-PATIENTS-SEEN.
025500 180-EXIT.
025600     EXIT.
025700
025800****** TESTS THE CONTROL RECORD'S DRAW VALUE AGAINST THE
025900****** RESOLVE PROBABILITY (STATE ON) OR THE TRIGGER PROBABILITY
026000****** (STATE OFF) - AN OUTPUT LINE IS WRITTEN ONLY WHEN THE
026100****** STATE ACTUALLY CHANGES
026200 200-GENERATE-CYCLE.
026300     MOVE "200-GENERATE-CYCLE" TO PARA-NAME.
026400     IF AST-ALERT-ON(AST-SUB)
026500         IF CTL-DRAW-VALUE < RESOLVE-PROBABILITY
026600             MOVE "N" TO AST-ALERT-STATE-SW(AST-SUB)
026700             MOVE "resolved " TO OUT-ALERT-DATA
026800             PERFORM 500-WRITE-OUTPUT-REC THRU 500-EXIT
026900             ADD 1 TO RESOLVE-EVENTS
027000         END-IF
027100     ELSE
027200         IF CTL-DRAW-VALUE < TRIGGER-PROBABILITY
027300             MOVE "Y" TO AST-ALERT-STATE-SW(AST-SUB)
027400             MOVE "triggered" TO OUT-ALERT-DATA
027500             PERFORM 500-WRITE-OUTPUT-REC THRU 500-EXIT
027600             ADD 1 TO TRIGGER-EVENTS
027700         END-IF.
027800 200-EXIT.
027900     EXIT.
028000
028100 500-WRITE-OUTPUT-REC.
028200     MOVE "500-WRITE-OUTPUT-REC" TO PARA-NAME.
028300     MOVE CTL-PATIENT-ID             TO OUT-PATIENT-ID.
028400     MOVE CTL-TIMESTAMP              TO OUT-TIMESTAMP.
028500     WRITE WS-ALERT-EVENT-OUT-REC.
028600     ADD 1 TO RECORDS-WRITTEN.
028700 500-EXIT.
028800     EXIT.
028900
029000 800-OPEN-FILES.
029100     MOVE "800-OPEN-FILES" TO PARA-NAME.
029200     OPEN INPUT CVALGCTL.
029300     OPEN EXTEND CVEVTOUT.
029400     OPEN OUTPUT SYSOUT.
029500 800-EXIT.
029600     EXIT.
029700
029800 850-CLOSE-FILES.
029900     MOVE "850-CLOSE-FILES" TO PARA-NAME.
030000     CLOSE CVALGCTL, CVEVTOUT, SYSOUT.
030100 850-EXIT.
030200     EXIT.
030300
030400 900-READ-CVALGCTL.
030500     MOVE "900-READ-CVALGCTL" TO PARA-NAME.
030600     READ CVALGCTL INTO CVALGCTL-REC
030700         AT END MOVE "N" TO MORE-CVALGCTL-SW
030800         GO TO 900-EXIT
030900     END-READ.
031000     ADD 1 TO RECORDS-READ.
031100 900-EXIT.
031200     EXIT.
031300
031400 900-CLEANUP.
031500     MOVE "900-CLEANUP" TO PARA-NAME.
031600     PERFORM 850-CLOSE-FILES THRU 850-EXIT.
031700     DISPLAY "** SIMULATION CYCLES READ **".
031800     DISPLAY RECORDS-READ.
031900     DISPLAY "** EVENT LINES WRITTEN **".
032000     DISPLAY RECORDS-WRITTEN.
032100     DISPLAY "** TRIGGER EVENTS **".
032200     DISPLAY TRIGGER-EVENTS.
032300     DISPLAY "** RESOLVE EVENTS **".
032400     DISPLAY RESOLVE-EVENTS.
032500     DISPLAY "** NEW PATIENTS SEEN **".
032600     DISPLAY NEW-PATIENTS-SEEN.
032700     DISPLAY "******** NORMAL END OF JOB CVALGEN ********".
032800 900-EXIT.
032900     EXIT.
033000
033100 1000-ABEND-RTN.
033200     WRITE SYSOUT-REC FROM ABEND-REC.
033300     PERFORM 850-CLOSE-FILES THRU 850-EXIT.
033400     DISPLAY "*** ABNORMAL END OF JOB-CVALGEN ***" UPON
033500         CONSOLE.
033600     DIVIDE ZERO-VAL INTO ONE-VAL.
