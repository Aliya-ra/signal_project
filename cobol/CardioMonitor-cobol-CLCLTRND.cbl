000100 IDENTIFICATION DIVISION.
000200******************************************************************
000300 PROGRAM-ID.  CLCLTRND.
000400 AUTHOR. R HALVORSEN.
000500 INSTALLATION. COBOL DEVELOPMENT CENTER.
000600 DATE-WRITTEN. 03/14/94.
000700 DATE-COMPILED. 03/14/94.
000800 SECURITY. NON-CONFIDENTIAL.
000900
001000******************************************************************
001100*REMARKS.
001200*
001300*          TESTS THE LAST THREE READINGS OF A VITAL SIGN (EITHER
001400*          SYSTOLIC OR DIASTOLIC PRESSURE - CALLER SUPPLIES
001500*          WHICHEVER THREE IT IS HOLDING) FOR A SUSTAINED TREND.
001600*          A TREND EXISTS WHEN EACH SUCCESSIVE DIFFERENCE IS
001700*          GREATER THAN +10.00 (RISING) OR LESS THAN -10.00
001800*          (FALLING).  CALLED ONCE FROM CVALRTRN FOR SYSTOLIC
001900*          AND ONCE FOR DIASTOLIC - SAME SUBPROGRAM, SAME RULE.
002000*
002100******************************************************************
002200* CHANGE LOG
002300******************************************************************
002400* DATE     PGMR  REQ-NBR   DESCRIPTION
002500*-------- ----- --------- ---------------------------------------
002600* 03/14/94 RFH   CV-0002   ORIGINAL PROGRAM - CLONED FROM CLCLBCST
002700* 09/02/94 RFH   CV-0019   FIXED SIGN REVERSAL ON FALLING TREND
002800* 05/30/96 DLM   CV-0041   TREND-FOUND-SW NOW RESET ON ENTRY
002900* 03/09/98 TJK   CV-0058   COMMENT CLEANUP, NO LOGIC CHANGE
003000* 12/30/99 RFH   CV-0082   Y2K REVIEW - NO DATE FIELDS, N/C
003100* 04/03/03 PBQ   CV-0097   RECOMPILE UNDER NEW COBOL COMPILER
003200******************************************************************
003300
003400 ENVIRONMENT DIVISION.
003500 CONFIGURATION SECTION.
003600 SOURCE-COMPUTER. IBM-390.
003700 OBJECT-COMPUTER. IBM-390.
003800 SPECIAL-NAMES.
003900     C01 IS TOP-OF-FORM.
004000
004100 DATA DIVISION.
004200 FILE SECTION.
004300
004400 WORKING-STORAGE SECTION.
004500 01  MISC-FIELDS.
004600     05  DIFF-1-TO-2             PIC S9(5)V99 COMP-3.
004700     05  DIFF-2-TO-3             PIC S9(5)V99 COMP-3.
004800
004900 01  MISC-FIELDS-NUM-VIEW REDEFINES MISC-FIELDS.
005000     05  DIFF-1-TO-2-N            PIC S9(07) COMP.
005100     05  DIFF-2-TO-3-N            PIC S9(07) COMP.
005200
005300* DISPLAY VIEW USED ONLY WHEN DUMPING THE WORK AREA TO SYSOUT
005400* DURING BENCH TESTING - LEFT IN PLACE FOR THE NEXT MAINTAINER
005500 01  MISC-FIELDS-DISPLAY REDEFINES MISC-FIELDS.
005600     05  FILLER                   PIC X(08).
005700
005800 LINKAGE SECTION.
005900 01  TREND-CHECK-REC.
006000     05  TC-READING-1            PIC S9(7)V99.
006100     05  TC-READING-2            PIC S9(7)V99.
006200     05  TC-READING-3            PIC S9(7)V99.
006300     05  TC-READING-3-R REDEFINES TC-READING-3.
006400         10  FILLER               PIC S9(7).
006500         10  FILLER               PIC 9(02).
006600     05  TC-TREND-FOUND-SW       PIC X(01).
006700         88  TC-TREND-FOUND      VALUE "Y".
006800         88  TC-TREND-NOT-FOUND  VALUE "N".
006900
007000 01  RETURN-CD                   PIC S9(4) COMP.
007100
007200 PROCEDURE DIVISION USING TREND-CHECK-REC, RETURN-CD.
007300
007400 000-MAIN.
007500     MOVE "N" TO TC-TREND-FOUND-SW.
007600     COMPUTE DIFF-1-TO-2 = TC-READING-2 - TC-READING-1.
007700     COMPUTE DIFF-2-TO-3 = TC-READING-3 - TC-READING-2.
007800
007900     IF DIFF-1-TO-2 > 10.00 AND DIFF-2-TO-3 > 10.00
008000         PERFORM 100-SET-TREND-FOUND THRU 100-EXIT
008100     ELSE
008200     IF DIFF-1-TO-2 < -10.00 AND DIFF-2-TO-3 < -10.00
008300         PERFORM 100-SET-TREND-FOUND THRU 100-EXIT.
008400
008500     MOVE ZERO TO RETURN-CD.
008600     GOBACK.
008700
008800 100-SET-TREND-FOUND.
008900     MOVE "Y" TO TC-TREND-FOUND-SW.
009000 100-EXIT.
009100     EXIT.
