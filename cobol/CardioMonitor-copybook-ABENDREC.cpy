000100******************************************************************
000200* COPYBOOK:  ABENDREC
000300* AUTHOR:    R HALVORSEN
000400* PURPOSE:   STANDARD ABEND-MESSAGE LAYOUT, WRITTEN TO SYSOUT
000500*            JUST BEFORE A PROGRAM FORCES A S0C7 VIA THE
000600*            ZERO-DIVIDE TRICK AT 1000-ABEND-RTN.  COPIED INTO
000700*            EVERY CVxxxxxx PROGRAM IN THIS SYSTEM.
000800******************************************************************
000900* DATE     PGMR  REQ-NBR   DESCRIPTION
001000*-------- ----- --------- ---------------------------------------
001100* 03/09/94 RFH   CV-0004   ORIGINAL COPYBOOK
001200* 12/28/99 RFH   CV-0084   Y2K REVIEW - NO DATE FIELDS, N/C
001300******************************************************************
001400 01  ABEND-REC.
001500     05  FILLER                   PIC X(10) VALUE "*ABEND** ".
001600     05  PARA-NAME                PIC X(20).
001700     05  FILLER                   PIC X(02) VALUE SPACES.
001800     05  ABEND-REASON             PIC X(40).
001900     05  FILLER                   PIC X(02) VALUE SPACES.
002000     05  EXPECTED-VAL             PIC X(20).
002100     05  FILLER                   PIC X(02) VALUE SPACES.
002200     05  ACTUAL-VAL               PIC X(20).
002300     05  FILLER                   PIC X(14).
002400
002500 01  ZERO-VAL                     PIC S9(4) COMP VALUE ZERO.
002600 01  ONE-VAL                      PIC S9(4) COMP VALUE 1.
