000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID.  CVALRTRN.
000300 AUTHOR. JON SAYLES.
000400 INSTALLATION. COBOL DEVELOPMENT CENTER.
000500 DATE-WRITTEN. 03/16/94.
000600 DATE-COMPILED. 03/16/94.
000700 SECURITY. NON-CONFIDENTIAL.
000800
000900******************************************************************
001000*REMARKS.
001100*
001200*          THIS IS THE CARDIAC ALERT DRIVER.  IT LOADS THE EDITED
001300*          OBSERVATION FILE PRODUCED BY CVOBSEDT INTO A WORKING-
001400*          STORAGE TABLE, SORTS EACH PATIENT'S OBSERVATIONS INTO
001500*          TIMESTAMP ORDER, THEN RUNS THE CLINICAL ALERT RULES
001600*          AGAINST EACH PATIENT'S OBSERVATION STREAM IN TURN.
001700*          TRIGGERED ALERTS ARE WRITTEN TO THE PRINTED ALERT
001800*          REPORT WITH A CONTROL BREAK ON PATIENT ID.
001900*
002000*          THIS PROGRAM DOES NOT SORT VIA THE UTILITY - VOLUMES
002100*          ARE SMALL ENOUGH TO SORT IN WORKING STORAGE.
002200*
002300******************************************************************
002400
002500         INPUT FILE              -   DDS0002.CVOBSEDT
002600
002700         OUTPUT FILE PRODUCED    -   DDS0002.CVALRPT
002800
002900         DUMP FILE               -   SYSOUT
003000
003100******************************************************************
003200* CHANGE LOG
003300******************************************************************
003400* DATE     PGMR  REQ-NBR   DESCRIPTION
003500*-------- ----- --------- ---------------------------------------
003600* 03/16/94 JS    CV-0005   ORIGINAL PROGRAM - CLONED FROM PATLIST
003700* 03/30/94 JS    CV-0007   ADDED IN-STORAGE SORT OF OBSERVATIONS
003800* 05/18/94 RFH   CV-0009   ADDED DIASTOLIC/SYSTOLIC TREND CHECK
003900*                          VIA CALL TO CLCLTRND
004000* 07/02/94 RFH   CV-0010   ADDED OXYGEN RAPID-DROP WINDOW SCAN
004100* 09/21/94 JS    CV-0016   ADDED HYPOTENSIVE/HYPOXEMIA COMBINED
004200*                          RULE ON SYSTOLIC RECORDS
004300* 01/06/95 DLM   CV-0023   ADDED ECG MOVING-AVERAGE SPIKE CHECK
004400* 04/11/95 DLM   CV-0026   ADDED ALERT/MANUALALERT RULE
004500* 08/09/95 RFH   CV-0031   RAISED OBSERVATION TABLE FROM 2000 TO
004600*                          3000 ROWS - RAN OUT OF ROOM ON WARD 4
004700* 02/27/96 DLM   CV-0035   FIX: PATIENT INDEX TABLE OFF BY ONE ON
004800*                          LAST PATIENT IN THE SORTED TABLE
004900* 10/30/97 TJK   CV-0050   FIX: OXYGEN WINDOW SCAN DID NOT DROP
005000*                          AGED-OUT READINGS - TABLE WAS FILLING
005100* 12/29/99 RFH   CV-0085   Y2K REVIEW - TIMESTAMP IS EPOCH MS,
005200*                          NOT A CALENDAR DATE - NO CHANGE MADE
005300* 04/03/03 PBQ   CV-0099   RECOMPILE UNDER NEW COBOL COMPILER
005400* 09/17/07 KAL   CV-0113   DISPLAY RUN TOTALS AT END OF JOB
005500******************************************************************
005600
005700 ENVIRONMENT DIVISION.
005800 CONFIGURATION SECTION.
005900 SOURCE-COMPUTER. IBM-390.
006000 OBJECT-COMPUTER. IBM-390.
006100 SPECIAL-NAMES.
006200     C01 IS NEXT-PAGE.
006300
006400 INPUT-OUTPUT SECTION.
006500 FILE-CONTROL.
006600     SELECT SYSOUT
006700     ASSIGN TO UT-S-SYSOUT
006800       ORGANIZATION IS SEQUENTIAL.
006900
007000     SELECT CVOBSIN2
007100     ASSIGN TO UT-S-CVOBSEDT
007200       ACCESS MODE IS SEQUENTIAL
007300       FILE STATUS IS IFCODE.
007400
007500     SELECT CVALRPT
007600     ASSIGN TO UT-S-CVALRPT
007700       ACCESS MODE IS SEQUENTIAL
007800       FILE STATUS IS OFCODE.
007900
008000 DATA DIVISION.
008100 FILE SECTION.
008200 FD  SYSOUT
008300     RECORDING MODE IS F
008400     LABEL RECORDS ARE STANDARD
008500     RECORD CONTAINS 130 CHARACTERS
008600     BLOCK CONTAINS 0 RECORDS
008700     DATA RECORD IS SYSOUT-REC.
008800 01  SYSOUT-REC  PIC X(130).
008900
009000 FD  CVALRPT
009100     RECORDING MODE IS F
009200     LABEL RECORDS ARE STANDARD
009300     RECORD CONTAINS 132 CHARACTERS
009400     BLOCK CONTAINS 0 RECORDS
009500     DATA RECORD IS RPT-REC.
009600 01  RPT-REC  PIC X(132).
009700
009800****** ONE RECORD PER OBSERVATION, PRODUCED BY CVOBSEDT - FIELD
009900****** ORDER HERE IS THE STORED ORDER, NOT THE INPUT-LINE ORDER
010000 FD  CVOBSIN2
010100     RECORDING MODE IS F
010200     LABEL RECORDS ARE STANDARD
010300     RECORD CONTAINS 100 CHARACTERS
010400     BLOCK CONTAINS 0 RECORDS
010500     DATA RECORD IS CVOBS-STORED-REC.
010600 01  CVOBS-STORED-REC.
010700     05  CVOBS-PATIENT-ID         PIC 9(06).
010800     05  CVOBS-RECORD-TYPE        PIC X(20).
010900     05  CVOBS-MEASUREMENT-VALUE  PIC S9(7)V99.
011000     05  CVOBS-TIMESTAMP          PIC 9(13).
011100     05  FILLER                   PIC X(48).
011200
011300 WORKING-STORAGE SECTION.
011400
011500 01  FILE-STATUS-CODES.
011600     05  IFCODE                   PIC X(2).
011700         88  NO-MORE-OBS      VALUE "10".
011800     05  OFCODE                   PIC X(2).
011900         88  CODE-WRITE       VALUE SPACES.
012000     05  FILLER                   PIC X(02).
012100
012200****** THE FULL IN-STORAGE OBSERVATION TABLE - LOADED FROM
012300****** CVOBSIN2, THEN SORTED BY PATIENT-ID/TIMESTAMP ASCENDING
012400 01  OBSERVATION-TABLE.
012500     05  OBS-ENTRY OCCURS 3000 TIMES.
012600         10  OBS-PATIENT-ID       PIC 9(06).
012700         10  OBS-RECORD-TYPE      PIC X(20).
012800         10  OBS-VALUE            PIC S9(7)V99.
012900         10  OBS-TIMESTAMP        PIC 9(13).
013000 01  OBS-TABLE-COUNTS.
013100     05  OBS-COUNT                PIC 9(05) COMP.
013200     05  OBS-MAX-ROWS             PIC 9(05) COMP VALUE 3000.
013300     05  FILLER                   PIC X(02).
013400
013500****** NUMERIC-EDIT REDEFINITION OF THE TABLE COUNTS, USED ONLY
013600****** WHEN DISPLAYING THE CURRENT TABLE FILL LEVEL TO SYSOUT
013700****** DURING BENCH TESTING - LEFT IN PLACE FOR THE NEXT
013800****** MAINTAINER
013900 01  OBS-TABLE-COUNTS-DISPLAY REDEFINES OBS-TABLE-COUNTS.
014000     05  FILLER                   PIC X(04).
014100
014200****** ONE ENTRY PER DISTINCT PATIENT, POINTING AT THE RANGE OF
014300****** CONSECUTIVE ROWS IN OBSERVATION-TABLE FOR THAT PATIENT
014400 01  PATIENT-INDEX-TABLE.
014500     05  PI-ENTRY OCCURS 500 TIMES.
014600         10  PI-PATIENT-ID        PIC 9(06).
014700         10  PI-START-SUB         PIC 9(05) COMP.
014800         10  PI-END-SUB           PIC 9(05) COMP.
014900         10  PI-ALERT-COUNT       PIC 9(05) COMP.
015000 01  PI-TABLE-COUNTS.
015100     05  PI-COUNT                 PIC 9(03) COMP.
015200     05  PI-MAX-ROWS              PIC 9(03) COMP VALUE 500.
015300     05  FILLER                   PIC X(02).
015400
015500****** WORKING STATE CARRIED WHILE SCANNING ONE PATIENT'S
015600****** OBSERVATIONS IN TIMESTAMP ORDER - RESET FOR EACH PATIENT
015700 01  PATIENT-WORK-STATE.
015800     05  WS-DIA-HIST.
015900         10  WS-DIA-1             PIC S9(7)V99.
016000         10  WS-DIA-2             PIC S9(7)V99.
016100         10  WS-DIA-3             PIC S9(7)V99.
016200     05  WS-DIA-HELD              PIC 9(01) COMP.
016300     05  WS-SYS-HIST.
016400         10  WS-SYS-1             PIC S9(7)V99.
016500         10  WS-SYS-2             PIC S9(7)V99.
016600         10  WS-SYS-3             PIC S9(7)V99.
016700     05  WS-SYS-HELD              PIC 9(01) COMP.
016800     05  WS-LATEST-MEASURE-VALUE  PIC S9(7)V99.
016900     05  WS-ECG-HIST OCCURS 5 TIMES PIC S9(7)V99.
017000     05  WS-ECG-HELD              PIC 9(01) COMP.
017100     05  WS-ECG-AVERAGE           PIC S9(7)V9(4) COMP-3.
017200     05  FILLER                   PIC X(02).
017300
017400* DISPLAY VIEW USED ONLY WHEN DUMPING THE LATEST-VALUE TRACKER
017500* TO SYSOUT DURING BENCH TESTING - LEFT IN PLACE FOR THE NEXT
017600* MAINTAINER
017700 01  PATIENT-WORK-STATE-DISPLAY REDEFINES PATIENT-WORK-STATE.
017800     05  FILLER                   PIC X(08).
017900
018000****** OXYGEN-SATURATION HISTORY FOR THE CURRENT PATIENT, USED
018100****** BY THE 10-MINUTE RAPID-DROP WINDOW SCAN.  OXY-START-SUB
018200****** IS ADVANCED PAST READINGS THAT HAVE AGED OUT OF THE
018300****** WINDOW SO THE TABLE NEVER HAS TO BE SHIFTED DOWN
018400 01  OXYGEN-HIST-TABLE.
018500     05  OXY-ENTRY OCCURS 500 TIMES.
018600         10  OXY-VALUE            PIC S9(7)V99.
018700         10  OXY-TIMESTAMP        PIC 9(13).
018800 01  OXY-TABLE-COUNTS.
018900     05  OXY-START-SUB            PIC 9(05) COMP.
019000     05  OXY-END-SUB              PIC 9(05) COMP.
019100     05  FILLER                   PIC X(02).
019200
019300****** ONE TRIGGERED-ALERT DETAIL LINE, BUILT FOR EACH ALERT
019400****** AND USED TO FORMAT THE PRINTED REPORT RECORD
019500 01  WS-ALERT-DETAIL-REC.
019600     05  ALERT-PATIENT-ID         PIC X(06).
019700     05  ALERT-CONDITION          PIC X(60).
019800     05  ALERT-TIMESTAMP          PIC 9(13).
019900     05  FILLER                   PIC X(02).
020000
020100****** WORK AREA USED TO BUILD THE CONDITION TEXT OF AN ALERT
020200 01  WS-CONDITION-BUILD-AREA.
020300     05  WS-COND-LABEL            PIC X(24).
020400     05  WS-COND-VALUE-ED         PIC -(5)9.99.
020500     05  WS-COND-ARROW            PIC X(04).
020600     05  WS-COND-VALUE-ED-2       PIC -(5)9.99.
020700     05  WS-COND-AVG-TEXT         PIC X(14).
020800     05  WS-COND-AVG-ED           PIC -(5)9.99.
020900     05  FILLER                   PIC X(02).
021000
021100****** ALTERNATE VIEW USED WHEN COMPUTING THE TREND-CHECK
021200****** LINKAGE RECORD PASSED TO CLCLTRND
021300 01  WS-TREND-WORK-AREA.
021400     05  WS-TREND-REC.
021500         10  TC-READING-1         PIC S9(7)V99.
021600         10  TC-READING-2         PIC S9(7)V99.
021700         10  TC-READING-3         PIC S9(7)V99.
021800         10  TC-TREND-FOUND-SW    PIC X(01).
021900             88  TC-TREND-FOUND  VALUE "Y".
022000     05  WS-TREND-RETURN-CD       PIC S9(4) COMP.
022100
022200* DISPLAY VIEW USED ONLY WHEN DUMPING THE WORK AREA TO SYSOUT
022300* DURING BENCH TESTING - LEFT IN PLACE FOR THE NEXT MAINTAINER
022400 01  WS-TREND-DUMP-VIEW REDEFINES WS-TREND-WORK-AREA.
022500     05  FILLER                   PIC X(08).
022600
022700****** HOLD AREA USED TO SWAP TWO ROWS OF THE OBSERVATION TABLE
022800****** DURING THE IN-STORAGE BUBBLE SORT AT 150-SORT-OBSERVATIONS
022900 01  WS-OBS-ROW-HOLD                 PIC X(48).
023000
023100 01  REPORT-LINES-AND-PAGES.
023200     05  WS-HDR-REC.
023300         10  FILLER               PIC X(01) VALUE SPACE.
023400         10  FILLER               PIC X(30) VALUE
023500             "CARDIAC ALERT REPORT".
023600         10  FILLER               PIC X(75) VALUE SPACES.
023700         10  FILLER               PIC X(12) VALUE
023800             "PAGE NUMBER:".
023900         10  PAGE-NBR-O           PIC ZZ9.
024000         10  FILLER               PIC X(11) VALUE SPACES.
024100     05  WS-COLM-HDR-REC.
024200         10  FILLER               PIC X(10) VALUE "PATIENT-ID".
024300         10  FILLER               PIC X(04) VALUE SPACES.
024400         10  FILLER               PIC X(62) VALUE
024500             "ALERT CONDITION".
024600         10  FILLER               PIC X(04) VALUE SPACES.
024700         10  FILLER               PIC X(13) VALUE
024800             "TIMESTAMP-MS".
024900         10  FILLER               PIC X(39) VALUE SPACES.
025000     05  WS-DETAIL-LINE-REC.
025100         10  DTL-PATIENT-ID-O     PIC X(06).
025200         10  FILLER               PIC X(04) VALUE SPACES.
025300         10  DTL-CONDITION-O      PIC X(60).
025400         10  FILLER               PIC X(04) VALUE SPACES.
025500         10  DTL-TIMESTAMP-O      PIC 9(13).
025600         10  FILLER               PIC X(45) VALUE SPACES.
025700     05  WS-PATIENT-BREAK-REC.
025800         10  FILLER               PIC X(08) VALUE "PATIENT ".
025900         10  BRK-PATIENT-ID-O     PIC 9(06).
026000         10  FILLER               PIC X(14) VALUE
026100             " ALERT COUNT: ".
026200         10  BRK-ALERT-COUNT-O    PIC ZZZZ9.
026300         10  FILLER               PIC X(89) VALUE SPACES.
026400     05  WS-TOTAL-ALERTS-REC.
026500         10  FILLER               PIC X(14) VALUE
026600             "TOTAL ALERTS: ".
026700         10  TOT-ALERT-COUNT-O    PIC ZZZZZ9.
026800         10  FILLER               PIC X(112) VALUE SPACES.
026900     05  WS-TOTAL-PATIENTS-REC.
027000         10  FILLER               PIC X(26) VALUE
027100             "TOTAL PATIENTS PROCESSED: ".
027200         10  TOT-PATIENT-COUNT-O  PIC ZZZ9.
027300         10  FILLER               PIC X(103) VALUE SPACES.
027400     05  WS-BLANK-LINE            PIC X(132) VALUE SPACES.
027500     05  WS-LINES                 PIC 9(02) COMP VALUE 0.
027600     05  WS-PAGES                 PIC 9(03) COMP VALUE 1.
027700
027800 01  COUNTERS-AND-ACCUMULATORS.
027900     05  RECORDS-READ             PIC 9(7) COMP.
028000     05  WS-TOTAL-ALERTS          PIC 9(7) COMP.
028100     05  WS-TOTAL-PATIENTS        PIC 9(5) COMP.
028200     05  FILLER                   PIC X(02).
028300
028400 01  MISC-WS-FLDS.
028500     05  OB-SUB                   PIC 9(05) COMP.
028600     05  OB-SUB-2                 PIC 9(05) COMP.
028700     05  PL-SUB                   PIC 9(03) COMP.
028800     05  SCAN-SUB                 PIC 9(05) COMP.
028900     05  SHIFT-SUB                PIC 9(01) COMP.
029000     05  LOW-WINDOW-TS            PIC 9(13).
029100     05  STR-LTH                  PIC S9(4) COMP VALUE 0.
029200     05  FILLER                   PIC X(02).
029300
029400 01  FLAGS-AND-SWITCHES.
029500     05  MORE-CVOBSIN2-SW         PIC X(01) VALUE "Y".
029600         88  NO-MORE-OBS-RECS    VALUE "N".
029700         88  MORE-OBS-RECS       VALUE "Y".
029800     05  SWAP-MADE-SW             PIC X(01) VALUE "N".
029900         88  A-SWAP-WAS-MADE     VALUE "Y".
030000     05  OXY-WINDOW-EMPTY-SW      PIC X(01) VALUE "Y".
030100         88  OXY-WINDOW-IS-EMPTY VALUE "Y".
030200         88  OXY-WINDOW-NOT-EMPTY VALUE "N".
030300     05  FILLER                   PIC X(02).
030400
030500 COPY ABENDREC.
030600** QSAM FILE
030700
030800 PROCEDURE DIVISION.
030900     PERFORM 000-HOUSEKEEPING THRU 000-EXIT.
031000     PERFORM 100-LOAD-OBSERVATIONS THRU 100-EXIT
031100             UNTIL NO-MORE-OBS-RECS.
031200     PERFORM 150-SORT-OBSERVATIONS THRU 150-EXIT.
031300     PERFORM 160-BUILD-PATIENT-INDEX THRU 160-EXIT.
031400     PERFORM 700-WRITE-RPT-HDR THRU 700-EXIT.
031500     PERFORM 200-MAINLINE THRU 200-EXIT
031600             VARYING PL-SUB FROM 1 BY 1
031700             UNTIL PL-SUB > PI-COUNT.
031800     PERFORM 760-WRITE-FINAL-TOTALS THRU 760-EXIT.
031900     PERFORM 990-CLEANUP THRU 990-EXIT.
032000     MOVE +0 TO RETURN-CODE.
032100     GOBACK.
032200
032300 000-HOUSEKEEPING.
032400     MOVE "000-HOUSEKEEPING" TO PARA-NAME.
032500     DISPLAY "******** BEGIN JOB CVALRTRN ********".
032600     INITIALIZE COUNTERS-AND-ACCUMULATORS, OBS-TABLE-COUNTS,
032700                PI-TABLE-COUNTS.
032800     MOVE 3000 TO OBS-MAX-ROWS.
032900     MOVE 500 TO PI-MAX-ROWS.
033000     PERFORM 800-OPEN-FILES THRU 800-EXIT.
033100     PERFORM 900-READ-CVOBSIN2 THRU 900-EXIT.
033200 000-EXIT.
033300     EXIT.
033400
033500****** READS EVERY STORED OBSERVATION INTO OBSERVATION-TABLE.
033600****** THE TABLE IS NOT ASSUMED TO ARRIVE IN ANY PARTICULAR
033700****** PATIENT OR TIMESTAMP ORDER - THAT IS FIXED AT 150-SORT
033800 100-LOAD-OBSERVATIONS.
033900     MOVE "100-LOAD-OBSERVATIONS" TO PARA-NAME.
034000     IF OBS-COUNT >= OBS-MAX-ROWS
034100         MOVE "** OBSERVATION TABLE IS FULL" TO ABEND-REASON
034200         GO TO 1000-ABEND-RTN.
034300
034400     ADD 1 TO OBS-COUNT.
034500     MOVE CVOBS-PATIENT-ID  TO OBS-PATIENT-ID(OBS-COUNT).
034600     MOVE CVOBS-RECORD-TYPE TO OBS-RECORD-TYPE(OBS-COUNT).
034700     MOVE CVOBS-MEASUREMENT-VALUE
034800                            TO OBS-VALUE(OBS-COUNT).
034900     MOVE CVOBS-TIMESTAMP   TO OBS-TIMESTAMP(OBS-COUNT).
035000
035100     PERFORM 900-READ-CVOBSIN2 THRU 900-EXIT.
035200 100-EXIT.
035300     EXIT.
035400
035500****** A STRAIGHTFORWARD BUBBLE SORT OF THE OBSERVATION TABLE,
035600****** ASCENDING BY PATIENT-ID THEN BY TIMESTAMP WITHIN PATIENT.
035700****** VOLUMES ARE SMALL ENOUGH THAT A UTILITY SORT STEP IS NOT
035800****** WARRANTED - SEE REMARKS.
035900 150-SORT-OBSERVATIONS.
036000     MOVE "150-SORT-OBSERVATIONS" TO PARA-NAME.
036100     IF OBS-COUNT < 2
036200         GO TO 150-EXIT.
036300
036400     MOVE "Y" TO SWAP-MADE-SW.
036500     PERFORM 155-ONE-BUBBLE-PASS THRU 155-EXIT
036600         UNTIL NOT A-SWAP-WAS-MADE.
036700 150-EXIT.
036800     EXIT.
036900
037000 155-ONE-BUBBLE-PASS.
037100     MOVE "N" TO SWAP-MADE-SW.
037200     PERFORM 158-COMPARE-ADJACENT THRU 158-EXIT
037300         VARYING OB-SUB FROM 1 BY 1
037400         UNTIL OB-SUB >= OBS-COUNT.
037500 155-EXIT.
037600     EXIT.
037700
037800 158-COMPARE-ADJACENT.
037900     COMPUTE OB-SUB-2 = OB-SUB + 1.
038000     IF OBS-PATIENT-ID(OB-SUB) > OBS-PATIENT-ID(OB-SUB-2)
038100         OR (OBS-PATIENT-ID(OB-SUB) = OBS-PATIENT-ID(OB-SUB-2)
038200             AND OBS-TIMESTAMP(OB-SUB) >
038300                 OBS-TIMESTAMP(OB-SUB-2))
038400         PERFORM 159-SWAP-ROWS THRU 159-EXIT
038500         MOVE "Y" TO SWAP-MADE-SW.
038600 158-EXIT.
038700     EXIT.
038800
038900 159-SWAP-ROWS.
039000     MOVE OBS-ENTRY(OB-SUB)   TO WS-OBS-ROW-HOLD.
039100     MOVE OBS-ENTRY(OB-SUB-2) TO OBS-ENTRY(OB-SUB).
039200     MOVE WS-OBS-ROW-HOLD     TO OBS-ENTRY(OB-SUB-2).
039300 159-EXIT.
039400     EXIT.
039500
039600****** WALKS THE NOW-SORTED OBSERVATION TABLE ONCE, RECORDING
039700****** THE FIRST/LAST ROW OF EACH DISTINCT PATIENT'S RANGE
039800 160-BUILD-PATIENT-INDEX.
039900     MOVE "160-BUILD-PATIENT-INDEX" TO PARA-NAME.
040000     IF OBS-COUNT = 0
040100         GO TO 160-EXIT.
040200
040300     PERFORM 165-INDEX-ONE-ROW THRU 165-EXIT
040400         VARYING OB-SUB FROM 1 BY 1
040500         UNTIL OB-SUB > OBS-COUNT.
040600 160-EXIT.
040700     EXIT.
040800
040900 165-INDEX-ONE-ROW.
041000     IF OB-SUB = 1
041100         OR OBS-PATIENT-ID(OB-SUB) NOT =
041200            OBS-PATIENT-ID(OB-SUB - 1)
041300         IF PI-COUNT >= PI-MAX-ROWS
041400             MOVE "** PATIENT INDEX TABLE IS FULL" TO
041500                  ABEND-REASON
041600             GO TO 1000-ABEND-RTN
041700         END-IF
041800         ADD 1 TO PI-COUNT
041900         MOVE OBS-PATIENT-ID(OB-SUB) TO PI-PATIENT-ID(PI-COUNT)
042000         MOVE OB-SUB TO PI-START-SUB(PI-COUNT)
042100         MOVE ZERO TO PI-ALERT-COUNT(PI-COUNT).
042200     MOVE OB-SUB TO PI-END-SUB(PI-COUNT).
042300 165-EXIT.
042400     EXIT.
042500
042600****** ONE PATIENT'S OBSERVATIONS, TIMESTAMP-ORDERED, ARE
042700****** SCANNED HERE AND EACH RULE IN TURN IS APPLIED
042800 200-MAINLINE.
042900     MOVE "200-MAINLINE" TO PARA-NAME.
043000     PERFORM 300-PROCESS-PATIENT THRU 300-EXIT.
043100     ADD 1 TO WS-TOTAL-PATIENTS.
043200 200-EXIT.
043300     EXIT.
043400
043500 300-PROCESS-PATIENT.
043600     MOVE "300-PROCESS-PATIENT" TO PARA-NAME.
043700     INITIALIZE PATIENT-WORK-STATE, OXY-TABLE-COUNTS.
043800
043900     PERFORM 310-APPLY-ONE-OBSERVATION THRU 310-EXIT
044000         VARYING OB-SUB FROM PI-START-SUB(PL-SUB) BY 1
044100         UNTIL OB-SUB > PI-END-SUB(PL-SUB).
044200
044300     PERFORM 740-WRITE-PATIENT-BREAK THRU 740-EXIT.
044400 300-EXIT.
044500     EXIT.
044600
044700 310-APPLY-ONE-OBSERVATION.
044800     IF OBS-RECORD-TYPE(OB-SUB) = "DiastolicPressure"
044900         PERFORM 320-CHECK-DIASTOLIC THRU 320-EXIT
045000     ELSE
045100     IF OBS-RECORD-TYPE(OB-SUB) = "SystolicPressure"
045200         PERFORM 330-CHECK-SYSTOLIC THRU 330-EXIT
045300     ELSE
045400     IF OBS-RECORD-TYPE(OB-SUB) = "OxygenSaturation"
045500         PERFORM 340-CHECK-OXYGEN THRU 340-EXIT
045600     ELSE
045700     IF OBS-RECORD-TYPE(OB-SUB) = "ECG"
045800         PERFORM 360-CHECK-ECG THRU 360-EXIT
045900     ELSE
046000     IF OBS-RECORD-TYPE(OB-SUB) = "Alert"
046100        OR OBS-RECORD-TYPE(OB-SUB) = "ManualAlert"
046200         PERFORM 370-CHECK-MANUAL-ALERT THRU 370-EXIT.
046300
046400     MOVE OBS-VALUE(OB-SUB) TO WS-LATEST-MEASURE-VALUE.
046500 310-EXIT.
046600     EXIT.
046700
046800****** DIASTOLICPRESSURE - CRITICAL THRESHOLD, THEN 3-READING
046900****** TREND (CALLED OUT TO CLCLTRND, SHARED WITH SYSTOLIC)
047000 320-CHECK-DIASTOLIC.
047100     MOVE "320-CHECK-DIASTOLIC" TO PARA-NAME.
047200     IF OBS-VALUE(OB-SUB) < 60.00 OR OBS-VALUE(OB-SUB) > 120.00
047300         MOVE "Critical Diastolic: " TO WS-COND-LABEL
047400         MOVE OBS-VALUE(OB-SUB) TO WS-COND-VALUE-ED
047500         STRING WS-COND-LABEL DELIMITED BY "  ",
047600                WS-COND-VALUE-ED DELIMITED BY SIZE
047700                INTO ALERT-CONDITION
047800         PERFORM 400-EMIT-ALERT THRU 400-EXIT.
047900
048000     IF WS-DIA-HELD < 3
048100         ADD 1 TO WS-DIA-HELD
048200         IF WS-DIA-HELD = 1
048300             MOVE OBS-VALUE(OB-SUB) TO WS-DIA-1
048400         ELSE
048500             IF WS-DIA-HELD = 2
048600                 MOVE OBS-VALUE(OB-SUB) TO WS-DIA-2
048700             ELSE
048800                 MOVE OBS-VALUE(OB-SUB) TO WS-DIA-3
048900             END-IF
049000         END-IF
049100     ELSE
049200         MOVE WS-DIA-2 TO WS-DIA-1
049300         MOVE WS-DIA-3 TO WS-DIA-2
049400         MOVE OBS-VALUE(OB-SUB) TO WS-DIA-3
049500     END-IF.
049600
049700     IF WS-DIA-HELD >= 3
049800         MOVE WS-DIA-1 TO TC-READING-1
049900         MOVE WS-DIA-2 TO TC-READING-2
050000         MOVE WS-DIA-3 TO TC-READING-3
050100         CALL "CLCLTRND" USING WS-TREND-REC,
050200              WS-TREND-RETURN-CD
050300         IF TC-TREND-FOUND
050400             MOVE "Diastolic Trend" TO ALERT-CONDITION
050500             PERFORM 400-EMIT-ALERT THRU 400-EXIT
050600         END-IF
050700     END-IF.
050800 320-EXIT.
050900     EXIT.
051000
051100****** SYSTOLICPRESSURE - CRITICAL THRESHOLD, 3-READING TREND,
051200****** AND THE COMBINED HYPOTENSIVE/HYPOXEMIA RULE (USES THE
051300****** "LATEST MEASURE VALUE" AS IT STOOD BEFORE THIS RECORD)
051400 330-CHECK-SYSTOLIC.
051500     MOVE "330-CHECK-SYSTOLIC" TO PARA-NAME.
051600     IF OBS-VALUE(OB-SUB) < 90.00 OR OBS-VALUE(OB-SUB) > 180.00
051700         MOVE "Critical Systolic: " TO WS-COND-LABEL
051800         MOVE OBS-VALUE(OB-SUB) TO WS-COND-VALUE-ED
051900         STRING WS-COND-LABEL DELIMITED BY "  ",
052000                WS-COND-VALUE-ED DELIMITED BY SIZE
052100                INTO ALERT-CONDITION
052200         PERFORM 400-EMIT-ALERT THRU 400-EXIT.
052300
052400     IF OBS-VALUE(OB-SUB) < 90.00
052500         AND WS-LATEST-MEASURE-VALUE < 92.00
052600         MOVE "Hypotensive Hypoxemia (Sys < 90 & Oxy < 92)"
052700             TO ALERT-CONDITION
052800         PERFORM 400-EMIT-ALERT THRU 400-EXIT.
052900
053000     IF WS-SYS-HELD < 3
053100         ADD 1 TO WS-SYS-HELD
053200         IF WS-SYS-HELD = 1
053300             MOVE OBS-VALUE(OB-SUB) TO WS-SYS-1
053400         ELSE
053500             IF WS-SYS-HELD = 2
053600                 MOVE OBS-VALUE(OB-SUB) TO WS-SYS-2
053700             ELSE
053800                 MOVE OBS-VALUE(OB-SUB) TO WS-SYS-3
053900             END-IF
054000         END-IF
054100     ELSE
054200         MOVE WS-SYS-2 TO WS-SYS-1
054300         MOVE WS-SYS-3 TO WS-SYS-2
054400         MOVE OBS-VALUE(OB-SUB) TO WS-SYS-3
054500     END-IF.
054600
054700     IF WS-SYS-HELD >= 3
054800         MOVE WS-SYS-1 TO TC-READING-1
054900         MOVE WS-SYS-2 TO TC-READING-2
055000         MOVE WS-SYS-3 TO TC-READING-3
055100         CALL "CLCLTRND" USING WS-TREND-REC,
055200              WS-TREND-RETURN-CD
055300         IF TC-TREND-FOUND
055400             MOVE "Systolic Trend" TO ALERT-CONDITION
055500             PERFORM 400-EMIT-ALERT THRU 400-EXIT
055600         END-IF
055700     END-IF.
055800 330-EXIT.
055900     EXIT.
056000
056100****** OXYGENSATURATION - LOW-VALUE CHECK, THEN A RAPID-DROP
056200****** CHECK AGAINST THE OLDEST READING STILL IN THE 10-MINUTE
056300****** WINDOW.  THE CURRENT READING IS APPENDED AFTERWARD.
056400 340-CHECK-OXYGEN.
056500     MOVE "340-CHECK-OXYGEN" TO PARA-NAME.
056600     IF OBS-VALUE(OB-SUB) < 92.00
056700         MOVE "Low Oxygen Saturation: " TO WS-COND-LABEL
056800         MOVE OBS-VALUE(OB-SUB) TO WS-COND-VALUE-ED
056900         STRING WS-COND-LABEL DELIMITED BY "  ",
057000                WS-COND-VALUE-ED DELIMITED BY SIZE
057100                INTO ALERT-CONDITION
057200         PERFORM 400-EMIT-ALERT THRU 400-EXIT.
057300
057400     PERFORM 350-FIND-OLDEST-IN-WINDOW THRU 350-EXIT.
057500
057600     IF OXY-WINDOW-NOT-EMPTY
057700         IF OXY-VALUE(OXY-START-SUB) - OBS-VALUE(OB-SUB)
057800                 >= 5.00
057900             MOVE "Rapid Oxygen Drop: " TO WS-COND-LABEL
058000             MOVE OXY-VALUE(OXY-START-SUB) TO WS-COND-VALUE-ED
058100             MOVE " -> " TO WS-COND-ARROW
058200             MOVE OBS-VALUE(OB-SUB) TO WS-COND-VALUE-ED-2
058300             STRING WS-COND-LABEL DELIMITED BY "  ",
058400                    WS-COND-VALUE-ED DELIMITED BY SIZE,
058500                    WS-COND-ARROW DELIMITED BY SIZE,
058600                    WS-COND-VALUE-ED-2 DELIMITED BY SIZE
058700                    INTO ALERT-CONDITION
058800             PERFORM 400-EMIT-ALERT THRU 400-EXIT
058900         END-IF.
059000
059100     IF OXY-END-SUB < 500
059200         ADD 1 TO OXY-END-SUB
059300         MOVE OBS-VALUE(OB-SUB) TO OXY-VALUE(OXY-END-SUB)
059400         MOVE OBS-TIMESTAMP(OB-SUB)
059500              TO OXY-TIMESTAMP(OXY-END-SUB)
059600         IF OXY-START-SUB = 0
059700             MOVE 1 TO OXY-START-SUB
059800         END-IF
059900     END-IF.
060000 340-EXIT.
060100     EXIT.
060200
060300****** ADVANCES OXY-START-SUB PAST ANY READING OLDER THAN THE
060400****** 10-MINUTE WINDOW, THEN REPORTS WHETHER ANYTHING IS LEFT
060500 350-FIND-OLDEST-IN-WINDOW.
060600     MOVE "350-FIND-OLDEST-IN-WINDOW" TO PARA-NAME.
060700     MOVE "Y" TO OXY-WINDOW-EMPTY-SW.
060800     IF OXY-START-SUB = 0 OR OXY-START-SUB > OXY-END-SUB
060900         GO TO 350-EXIT.
061000
061100     COMPUTE LOW-WINDOW-TS = OBS-TIMESTAMP(OB-SUB) - 600000.
061200     PERFORM 355-AGE-OUT-ONE-ROW THRU 355-EXIT
061300         UNTIL OXY-START-SUB > OXY-END-SUB
061400            OR OXY-TIMESTAMP(OXY-START-SUB) >= LOW-WINDOW-TS.
061500
061600     IF OXY-START-SUB <= OXY-END-SUB
061700         MOVE "N" TO OXY-WINDOW-EMPTY-SW.
061800 350-EXIT.
061900     EXIT.
062000
062100 355-AGE-OUT-ONE-ROW.
062200     ADD 1 TO OXY-START-SUB.
062300 355-EXIT.
062400     EXIT.
062500
062600****** ECG - SPIKE CHECK AGAINST THE MOVING AVERAGE OF THE
062700****** PREVIOUS (UP TO) 5 READINGS, THEN THE WINDOW IS UPDATED
062800 360-CHECK-ECG.
062900     MOVE "360-CHECK-ECG" TO PARA-NAME.
063000     MOVE ZERO TO WS-ECG-AVERAGE.
063100     IF WS-ECG-HELD > 0
063200         PERFORM 365-SUM-ECG-WINDOW THRU 365-EXIT
063300             VARYING SCAN-SUB FROM 1 BY 1
063400             UNTIL SCAN-SUB > WS-ECG-HELD
063500         DIVIDE WS-ECG-AVERAGE BY WS-ECG-HELD
063600             GIVING WS-ECG-AVERAGE.
063700
063800     IF WS-ECG-AVERAGE > ZERO
063900         IF OBS-VALUE(OB-SUB) > WS-ECG-AVERAGE * 1.5
064000             MOVE "ECG Spike Detected: " TO WS-COND-LABEL
064100             MOVE OBS-VALUE(OB-SUB) TO WS-COND-VALUE-ED
064200             MOVE " (avg: " TO WS-COND-AVG-TEXT
064300             MOVE WS-ECG-AVERAGE TO WS-COND-AVG-ED
064400             STRING WS-COND-LABEL DELIMITED BY "  ",
064500                    WS-COND-VALUE-ED DELIMITED BY SIZE,
064600                    WS-COND-AVG-TEXT DELIMITED BY "  ",
064700                    WS-COND-AVG-ED DELIMITED BY SIZE,
064800                    ")" DELIMITED BY SIZE
064900                    INTO ALERT-CONDITION
065000             PERFORM 400-EMIT-ALERT THRU 400-EXIT
065100         END-IF.
065200
065300     IF WS-ECG-HELD < 5
065400         ADD 1 TO WS-ECG-HELD
065500         MOVE OBS-VALUE(OB-SUB) TO WS-ECG-HIST(WS-ECG-HELD)
065600     ELSE
065700         PERFORM 368-SHIFT-ECG-WINDOW THRU 368-EXIT
065800             VARYING SHIFT-SUB FROM 1 BY 1
065900             UNTIL SHIFT-SUB >= 5
066000         MOVE OBS-VALUE(OB-SUB) TO WS-ECG-HIST(5)
066100     END-IF.
066200 360-EXIT.
066300     EXIT.
066400
066500 365-SUM-ECG-WINDOW.
066600     ADD WS-ECG-HIST(SCAN-SUB) TO WS-ECG-AVERAGE.
066700 365-EXIT.
066800     EXIT.
066900
067000 368-SHIFT-ECG-WINDOW.
067100     MOVE WS-ECG-HIST(SHIFT-SUB + 1) TO WS-ECG-HIST(SHIFT-SUB).
067200 368-EXIT.
067300     EXIT.
067400
067500****** ALERT / MANUALALERT - THE VALUE ITSELF IS NOT TESTED,
067600****** THE RECORD TYPE ALONE TRIGGERS THE ALERT
067700 370-CHECK-MANUAL-ALERT.
067800     MOVE "370-CHECK-MANUAL-ALERT" TO PARA-NAME.
067900     MOVE "Manual Alert Triggered" TO ALERT-CONDITION.
068000     PERFORM 400-EMIT-ALERT THRU 400-EXIT.
068100 370-EXIT.
068200     EXIT.
068300
068400****** COMMON ALERT EMISSION - WRITES THE DETAIL LINE AND BUMPS
068500****** THE PATIENT AND GRAND-TOTAL ALERT COUNTERS
068600 400-EMIT-ALERT.
068700     MOVE "400-EMIT-ALERT" TO PARA-NAME.
068800     MOVE OBS-PATIENT-ID(OB-SUB) TO ALERT-PATIENT-ID.
068900     MOVE OBS-TIMESTAMP(OB-SUB)  TO ALERT-TIMESTAMP.
069000     PERFORM 720-WRITE-ALERT-DETAIL THRU 720-EXIT.
069100     ADD 1 TO PI-ALERT-COUNT(PL-SUB).
069200     ADD 1 TO WS-TOTAL-ALERTS.
069300 400-EXIT.
069400     EXIT.
069500
069600 600-PAGE-BREAK.
069700     WRITE RPT-REC FROM WS-BLANK-LINE.
069800     MOVE WS-PAGES TO PAGE-NBR-O.
069900     WRITE RPT-REC FROM WS-HDR-REC
070000         AFTER ADVANCING NEXT-PAGE.
070100     ADD 1 TO WS-PAGES.
070200     WRITE RPT-REC FROM WS-COLM-HDR-REC
070300         AFTER ADVANCING 2.
070400     MOVE ZERO TO WS-LINES.
070500 600-EXIT.
070600     EXIT.
070700
070800 700-WRITE-RPT-HDR.
070900     MOVE "700-WRITE-RPT-HDR" TO PARA-NAME.
071000     MOVE WS-PAGES TO PAGE-NBR-O.
071100     WRITE RPT-REC FROM WS-HDR-REC
071200         AFTER ADVANCING NEXT-PAGE.
071300     ADD 1 TO WS-PAGES.
071400     WRITE RPT-REC FROM WS-COLM-HDR-REC
071500         AFTER ADVANCING 2.
071600     MOVE ZERO TO WS-LINES.
071700 700-EXIT.
071800     EXIT.
071900
072000 720-WRITE-ALERT-DETAIL.
072100     MOVE "720-WRITE-ALERT-DETAIL" TO PARA-NAME.
072200     IF WS-LINES > 50
072300         PERFORM 600-PAGE-BREAK THRU 600-EXIT.
072400     MOVE ALERT-PATIENT-ID TO DTL-PATIENT-ID-O.
072500     MOVE ALERT-CONDITION  TO DTL-CONDITION-O.
072600     MOVE ALERT-TIMESTAMP  TO DTL-TIMESTAMP-O.
072700     WRITE RPT-REC FROM WS-DETAIL-LINE-REC
072800         AFTER ADVANCING 1.
072900     ADD 1 TO WS-LINES.
073000 720-EXIT.
073100     EXIT.
073200
073300 740-WRITE-PATIENT-BREAK.
073400     MOVE "740-WRITE-PATIENT-BREAK" TO PARA-NAME.
073500     IF WS-LINES > 50
073600         PERFORM 600-PAGE-BREAK THRU 600-EXIT.
073700     MOVE PI-PATIENT-ID(PL-SUB) TO BRK-PATIENT-ID-O.
073800     MOVE PI-ALERT-COUNT(PL-SUB) TO BRK-ALERT-COUNT-O.
073900     WRITE RPT-REC FROM WS-PATIENT-BREAK-REC
074000         AFTER ADVANCING 2.
074100     WRITE RPT-REC FROM WS-BLANK-LINE.
074200     ADD 2 TO WS-LINES.
074300 740-EXIT.
074400     EXIT.
074500
074600 760-WRITE-FINAL-TOTALS.
074700     MOVE "760-WRITE-FINAL-TOTALS" TO PARA-NAME.
074800     IF WS-LINES > 48
074900         PERFORM 600-PAGE-BREAK THRU 600-EXIT.
075000     MOVE WS-TOTAL-ALERTS TO TOT-ALERT-COUNT-O.
075100     WRITE RPT-REC FROM WS-TOTAL-ALERTS-REC
075200         AFTER ADVANCING 2.
075300     MOVE WS-TOTAL-PATIENTS TO TOT-PATIENT-COUNT-O.
075400     WRITE RPT-REC FROM WS-TOTAL-PATIENTS-REC
075500         AFTER ADVANCING 1.
075600 760-EXIT.
075700     EXIT.
075800
075900 800-OPEN-FILES.
076000     MOVE "800-OPEN-FILES" TO PARA-NAME.
076100     OPEN INPUT CVOBSIN2.
076200     OPEN OUTPUT CVALRPT, SYSOUT.
076300 800-EXIT.
076400     EXIT.
076500
076600 850-CLOSE-FILES.
076700     MOVE "850-CLOSE-FILES" TO PARA-NAME.
076800     CLOSE CVOBSIN2, CVALRPT, SYSOUT.
076900 850-EXIT.
077000     EXIT.
077100
077200 900-READ-CVOBSIN2.
077300     MOVE "900-READ-CVOBSIN2" TO PARA-NAME.
077400     READ CVOBSIN2 INTO CVOBS-STORED-REC
077500         AT END MOVE "N" TO MORE-CVOBSIN2-SW
077600         GO TO 900-EXIT
077700     END-READ.
077800     ADD 1 TO RECORDS-READ.
077900 900-EXIT.
078000     EXIT.
078100
078200 990-CLEANUP.
078300     MOVE "990-CLEANUP" TO PARA-NAME.
078400     PERFORM 850-CLOSE-FILES THRU 850-EXIT.
078500     DISPLAY "** OBSERVATIONS LOADED **".
078600     DISPLAY RECORDS-READ.
078700     DISPLAY "** TOTAL ALERTS RAISED **".
078800     DISPLAY WS-TOTAL-ALERTS.
078900     DISPLAY "** TOTAL PATIENTS PROCESSED **".
079000     DISPLAY WS-TOTAL-PATIENTS.
079100     DISPLAY "******** NORMAL END OF JOB CVALRTRN ********".
079200 990-EXIT.
079300     EXIT.
079400
079500 1000-ABEND-RTN.
079600     WRITE SYSOUT-REC FROM ABEND-REC.
079700     PERFORM 850-CLOSE-FILES THRU 850-EXIT.
079800     DISPLAY "*** ABNORMAL END OF JOB-CVALRTRN ***" UPON
079900         CONSOLE.
080000     DIVIDE ZERO-VAL INTO ONE-VAL.
