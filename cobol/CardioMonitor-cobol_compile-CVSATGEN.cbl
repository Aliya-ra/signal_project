000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID.  CVSATGEN.
000300 AUTHOR. JON SAYLES.
000400 INSTALLATION. COBOL DEVELOPMENT CENTER.
000500 DATE-WRITTEN. 03/22/94.
000600 DATE-COMPILED. 03/22/94.
000700 SECURITY. NON-CONFIDENTIAL.
000800
000900******************************************************************
001000*REMARKS.
001100*
001200*          THIS IS THE SATURATION-READING SIMULATOR USED TO PUT
001300*          TEST TRAFFIC THROUGH CVOBSEDT/CVALRTRN WITHOUT WAITING
001400*          ON LIVE BEDSIDE FEEDS.  FOR EACH CONTROL RECORD (ONE
001500*          PER PATIENT PER CYCLE) IT APPLIES A SMALL VARIATION TO
001600*          THAT PATIENT'S LAST KNOWN SATURATION READING, CLAMPS
001700*          THE RESULT TO THE 90-100 RANGE, AND WRITES ONE LABELLED
001800*          OBSERVATION LINE.  THE VARIATION CODE AND TIMESTAMP ARE
001900*          SUPPLIED BY THE CONTROL FILE - THIS PROGRAM DOES NOT
002000*          DRAW RANDOM NUMBERS OR READ THE SYSTEM CLOCK.
002100*
002200******************************************************************
002300
002400         INPUT FILE              -   DDS0002.CVSATCTL
002500
002600         OUTPUT FILE PRODUCED    -   DDS0002.CVSATOUT (APPEND)
002700
002800         DUMP FILE               -   SYSOUT
002900
003000******************************************************************
003100* CHANGE LOG
003200******************************************************************
003300* DATE     PGMR  REQ-NBR   DESCRIPTION
003400*-------- ----- --------- ---------------------------------------
003500* 03/22/94 JS    CV-0120   ORIGINAL PROGRAM - CLONED FROM DALYUPDT
003600* 04/19/94 JS    CV-0122   CLAMP LOGIC - SEPARATE 90-FLOOR AND
003700*                          100-CEILING CHECKS, EASIER TO FOLLOW
003800* 08/03/94 RFH   CV-0127   WIDEN PATIENT TABLE 200 TO 500 ROWS
003900* 02/11/96 DLM   CV-0136   FIX: FIRST CYCLE FOR A NEW PATIENT WAS
004000*                          APPLYING THE VARIATION TWICE
004100* 12/29/99 RFH   CV-0151   Y2K REVIEW - TIMESTAMP IS EPOCH MS,
004200*                          NOT A CALENDAR DATE - NO CHANGE MADE
004300* 04/03/03 PBQ   CV-0158   RECOMPILE UNDER NEW COBOL COMPILER
004400* 09/17/07 KAL   CV-0164   DISPLAY CYCLE COUNT AT END OF JOB
004500******************************************************************
004600
004700 ENVIRONMENT DIVISION.
004800 CONFIGURATION SECTION.
004900 SOURCE-COMPUTER. IBM-390.
005000 OBJECT-COMPUTER. IBM-390.
005100 SPECIAL-NAMES.
005200     UPSI-0 ON STRICT-CLAMP-EDIT-SW
005300            OFF RELAXED-CLAMP-EDIT-SW.
005400
005500 INPUT-OUTPUT SECTION.
005600 FILE-CONTROL.
005700     SELECT SYSOUT
005800     ASSIGN TO UT-S-SYSOUT
005900       ORGANIZATION IS SEQUENTIAL.
006000
006100     SELECT CVSATCTL
006200     ASSIGN TO UT-S-CVSATCTL
006300       ACCESS MODE IS SEQUENTIAL
006400       FILE STATUS IS IFCODE.
006500
006600     SELECT CVSATOUT
006700     ASSIGN TO UT-S-CVSATOUT
006800       ACCESS MODE IS SEQUENTIAL
006900       FILE STATUS IS OFCODE.
007000
007100 DATA DIVISION.
007200 FILE SECTION.
007300 FD  SYSOUT
007400     RECORDING MODE IS F
007500     LABEL RECORDS ARE STANDARD
007600     RECORD CONTAINS 130 CHARACTERS
007700     BLOCK CONTAINS 0 RECORDS
007800     DATA RECORD IS SYSOUT-REC.
007900 01  SYSOUT-REC  PIC X(130).
008000
008100****** ONE CONTROL RECORD PER PATIENT PER SIMULATION CYCLE -
008200****** DRIVES THE SATURATION WALK WITHOUT ANY RANDOM NUMBERS
008300 FD  CVSATCTL
008400     RECORDING MODE IS F
008500     LABEL RECORDS ARE STANDARD
008600     RECORD CONTAINS 40 CHARACTERS
008700     BLOCK CONTAINS 0 RECORDS
008800     DATA RECORD IS CVSATCTL-REC.
008900 01  CVSATCTL-REC.
009000     05  CTL-PATIENT-ID           PIC 9(06).
009100     05  CTL-TIMESTAMP            PIC 9(13).
009200     05  CTL-VARIATION-CODE       PIC S9(01).
009300     05  CTL-INIT-VALUE           PIC 9(03).
009400     05  FILLER                   PIC X(17).
009500
009600****** ONE LABELLED OBSERVATION LINE PER CYCLE - SAME FORMAT AS
009700****** THE BEDSIDE FEED CVOBSEDT EDITS, SO IT CAN BE FED RIGHT
009800****** BACK INTO THE FRONT OF THE PIPELINE
009900 FD  CVSATOUT
010000     RECORDING MODE IS F
010100     LABEL RECORDS ARE STANDARD
010200     RECORD CONTAINS 120 CHARACTERS
010300     BLOCK CONTAINS 0 RECORDS
010400     DATA RECORD IS WS-SATURATION-OUT-REC.
010500 01  WS-SATURATION-OUT-REC.
010600     05  FILLER                   PIC X(12) VALUE
010700         "Patient ID: ".
010800     05  OUT-PATIENT-ID           PIC 9(06).
010900     05  FILLER                   PIC X(13) VALUE
011000         ", Timestamp: ".
011100     05  OUT-TIMESTAMP            PIC 9(13).
011200     05  FILLER                   PIC X(09) VALUE
011300         ", Label: ".
011400     05  FILLER                   PIC X(10) VALUE
011500         "Saturation".
011600     05  FILLER                   PIC X(08) VALUE
011700         ", Data: ".
011800     05  OUT-SAT-VALUE-ED         PIC ZZ9.
011900     05  FILLER                   PIC X(01) VALUE "%".
012000     05  FILLER                   PIC X(45) VALUE SPACES.
012100
012200 WORKING-STORAGE SECTION.
012300
012400 01  FILE-STATUS-CODES.
012500     05  IFCODE                   PIC X(2).
012600         88  NO-MORE-CTL-RECS VALUE "10".
012700     05  OFCODE                   PIC X(2).
012800         88  CODE-WRITE       VALUE SPACES.
012900     05  FILLER                   PIC X(02).
013000
013100****** ONE ROW PER DISTINCT PATIENT SEEN SO FAR - HOLDS THE LAST
013200****** SATURATION VALUE THIS PATIENT WAS WALKED TO
013300 01  PATIENT-SAT-TABLE.
013400     05  PST-ENTRY OCCURS 500 TIMES.
013500         10  PST-PATIENT-ID       PIC 9(06).
013600         10  PST-LAST-SAT-VALUE   PIC 9(03).
013700 01  PST-TABLE-COUNTS.
013800     05  PST-COUNT                PIC 9(03) COMP.
013900     05  PST-MAX-ROWS             PIC 9(03) COMP VALUE 500.
014000     05  FILLER                   PIC X(02).
014100
014200* NUMERIC-EDIT REDEFINITION OF THE TABLE COUNTS, USED ONLY WHEN
014300* DISPLAYING THE CURRENT TABLE FILL LEVEL TO SYSOUT DURING
014400* BENCH TESTING - LEFT IN PLACE FOR THE NEXT MAINTAINER
014500 01  PST-TABLE-COUNTS-DISPLAY REDEFINES PST-TABLE-COUNTS.
014600     05  FILLER                   PIC X(04).
014700
014800 01  MISC-WS-FLDS.
014900     05  PST-SUB                  PIC 9(03) COMP.
015000     05  WS-NEW-SAT-VALUE         PIC S9(03).
015100     05  WS-FOUND-ROW-SW          PIC X(01) VALUE "N".
015200         88  PATIENT-ROW-FOUND   VALUE "Y".
015300     05  STR-LTH                  PIC S9(4) COMP VALUE 0.
015400     05  FILLER                   PIC X(02).
015500
015600****** ALTERNATE VIEW OF MISC-WS-FLDS, USED WHEN THE NEW-VALUE
015700****** ARITHMETIC TEMPORARILY NEEDS AN UNSIGNED WORK FIELD
015800 01  MISC-WS-FLDS-UNSIGNED REDEFINES MISC-WS-FLDS.
015900     05  FILLER                   PIC X(03).
016000     05  WS-NEW-SAT-VALUE-U       PIC 9(03).
016100     05  FILLER                   PIC X(05).
016200
016300 01  COUNTERS-AND-ACCUMULATORS.
016400     05  RECORDS-READ             PIC 9(7) COMP.
016500     05  RECORDS-WRITTEN          PIC 9(7) COMP.
016600     05  NEW-PATIENTS-SEEN        PIC 9(5) COMP.
016700     05  FILLER                   PIC X(02).
016800
016900* DISPLAY VIEW USED ONLY WHEN DUMPING THE WORK AREA TO SYSOUT
017000* DURING BENCH TESTING - LEFT IN PLACE FOR THE NEXT MAINTAINER
017100 01  COUNTERS-AND-ACCUM-DISPLAY REDEFINES
017200             COUNTERS-AND-ACCUMULATORS.
017300     05  FILLER                   PIC X(08).
017400
017500 01  FLAGS-AND-SWITCHES.
017600     05  MORE-CVSATCTL-SW         PIC X(01) VALUE "Y".
017700         88  NO-MORE-CTL         VALUE "N".
017800         88  MORE-CTL            VALUE "Y".
017900     05  FILLER                   PIC X(02).
018000
018100 COPY ABENDREC.
018200** QSAM FILE
018300
018400 PROCEDURE DIVISION.
018500     PERFORM 000-HOUSEKEEPING THRU 000-EXIT.
018600     PERFORM 100-MAINLINE THRU 100-EXIT
018700             UNTIL NO-MORE-CTL.
018800     PERFORM 900-CLEANUP THRU 900-EXIT.
018900     MOVE +0 TO RETURN-CODE.
019000     GOBACK.
019100
019200 000-HOUSEKEEPING.
019300     MOVE "000-HOUSEKEEPING" TO PARA-NAME.
019400     DISPLAY "******** BEGIN JOB CVSATGEN ********".
019500     INITIALIZE COUNTERS-AND-ACCUMULATORS, PST-TABLE-COUNTS.
019600     MOVE 500 TO PST-MAX-ROWS.
019700     PERFORM 800-OPEN-FILES THRU 800-EXIT.
019800     PERFORM 900-READ-CVSATCTL THRU 900-EXIT.
019900 000-EXIT.
020000     EXIT.
020100
020200 100-MAINLINE.
020300     MOVE "100-MAINLINE" TO PARA-NAME.
020400     PERFORM 150-FIND-PATIENT-ROW THRU 150-EXIT.
020500
020600     IF NOT PATIENT-ROW-FOUND
020700         PERFORM 180-ADD-PATIENT-ROW THRU 180-EXIT
020800     ELSE
020900         PERFORM 200-GENERATE-CYCLE THRU 200-EXIT.
021000
021100     PERFORM 500-WRITE-OUTPUT-REC THRU 500-EXIT.
021200     PERFORM 900-READ-CVSATCTL THRU 900-EXIT.
021300 100-EXIT.
021400     EXIT.
021500
021600****** LINEAR SCAN OF THE PATIENT TABLE FOR THIS CYCLE'S
021700****** PATIENT-ID - SETS WS-FOUND-ROW-SW AND PST-SUB
021800 150-FIND-PATIENT-ROW.
021900     MOVE "150-FIND-PATIENT-ROW" TO PARA-NAME.
022000     MOVE "N" TO WS-FOUND-ROW-SW.
022100     IF PST-COUNT = 0
022200         GO TO 150-EXIT.
022300
022400     PERFORM 155-COMPARE-ONE-ROW THRU 155-EXIT
022500         VARYING PST-SUB FROM 1 BY 1
022600         UNTIL PST-SUB > PST-COUNT
022700            OR PATIENT-ROW-FOUND.
022800 150-EXIT.
022900     EXIT.
023000
023100 155-COMPARE-ONE-ROW.
023200     IF PST-PATIENT-ID(PST-SUB) = CTL-PATIENT-ID
023300         MOVE "Y" TO WS-FOUND-ROW-SW.
023400 155-EXIT.
023500     EXIT.
023600
023700****** FIRST CYCLE SEEN FOR THIS PATIENT - THE CONTROL RECORD'S
023800****** INIT VALUE (95-100, SUPPLIED BY THE CALLER) IS STORED
023900****** AS-IS, WITH NO VARIATION APPLIED
024000 180-ADD-PATIENT-ROW.
024100     MOVE "180-ADD-PATIENT-ROW" TO PARA-NAME.
024200     IF PST-COUNT >= PST-MAX-ROWS
024300         MOVE "** PATIENT SAT TABLE IS FULL" TO ABEND-REASON
024400         GO TO 1000-ABEND-RTN.
024500
024600     ADD 1 TO PST-COUNT.
024700     MOVE CTL-PATIENT-ID  TO PST-PATIENT-ID(PST-COUNT).
024800     MOVE CTL-INIT-VALUE  TO PST-LAST-SAT-VALUE(PST-COUNT).
024900     MOVE PST-COUNT       TO PST-SUB.
025000     ADD 1 TO NEW-PATIENTS-SEEN.
025100 180-EXIT.
025200     EXIT.
025300
025400****** APPLIES THE CONTROL RECORD'S VARIATION CODE TO THIS
025500****** PATIENT'S LAST SATURATION VALUE, CLAMPING TO 90-100,
025600****** THEN STORES THE CLAMPED RESULT BACK INTO THE TABLE
025700 200-GENERATE-CYCLE.
025800     MOVE "200-GENERATE-CYCLE" TO PARA-NAME.
025900     COMPUTE WS-NEW-SAT-VALUE =
026000             PST-LAST-SAT-VALUE(PST-SUB) + CTL-VARIATION-CODE.
026100
026200     IF WS-NEW-SAT-VALUE < 90
026300         MOVE 90 TO WS-NEW-SAT-VALUE.
026400     IF WS-NEW-SAT-VALUE > 100
026500         MOVE 100 TO WS-NEW-SAT-VALUE.
026600
026700     MOVE WS-NEW-SAT-VALUE-U TO PST-LAST-SAT-VALUE(PST-SUB).
026800 200-EXIT.
026900     EXIT.
027000
027100 500-WRITE-OUTPUT-REC.
027200     MOVE "500-WRITE-OUTPUT-REC" TO PARA-NAME.
027300     MOVE CTL-PATIENT-ID             TO OUT-PATIENT-ID.
027400     MOVE CTL-TIMESTAMP              TO OUT-TIMESTAMP.
027500     MOVE PST-LAST-SAT-VALUE(PST-SUB) TO OUT-SAT-VALUE-ED.
027600     WRITE WS-SATURATION-OUT-REC.
027700     ADD 1 TO RECORDS-WRITTEN.
027800 500-EXIT.
027900     EXIT.
028000
028100 800-OPEN-FILES.
028200     MOVE "800-OPEN-FILES" TO PARA-NAME.
028300     OPEN INPUT CVSATCTL.
028400     OPEN EXTEND CVSATOUT.
028500     OPEN OUTPUT SYSOUT.
028600 800-EXIT.
028700     EXIT.
028800
028900 850-CLOSE-FILES.
029000     MOVE "850-CLOSE-FILES" TO PARA-NAME.
029100     CLOSE CVSATCTL, CVSATOUT, SYSOUT.
029200 850-EXIT.
029300     EXIT.
029400
029500 900-READ-CVSATCTL.
029600     MOVE "900-READ-CVSATCTL" TO PARA-NAME.
029700     READ CVSATCTL INTO CVSATCTL-REC
029800         AT END MOVE "N" TO MORE-CVSATCTL-SW
029900         GO TO 900-EXIT
030000     END-READ.
030100     ADD 1 TO RECORDS-READ.
030200 900-EXIT.
030300     EXIT.
030400
030500 900-CLEANUP.
030600     MOVE "900-CLEANUP" TO PARA-NAME.
030700     PERFORM 850-CLOSE-FILES THRU 850-EXIT.
030800     DISPLAY "** SIMULATION CYCLES READ **".
030900     DISPLAY RECORDS-READ.
031000     DISPLAY "** OBSERVATION LINES WRITTEN **".
031100     DISPLAY RECORDS-WRITTEN.
031200     DISPLAY "** NEW PATIENTS SEEN **".
031300     DISPLAY NEW-PATIENTS-SEEN.
031400     DISPLAY "******** NORMAL END OF JOB CVSATGEN ********".
031500 900-EXIT.
031600     EXIT.
031700
031800 1000-ABEND-RTN.
031900     WRITE SYSOUT-REC FROM ABEND-REC.
032000     PERFORM 850-CLOSE-FILES THRU 850-EXIT.
032100     DISPLAY "*** ABNORMAL END OF JOB-CVSATGEN ***" UPON
032200         CONSOLE.
032300     DIVIDE ZERO-VAL INTO ONE-VAL.
