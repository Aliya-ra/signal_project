000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID.  CVOBSEDT.
000300 AUTHOR. R HALVORSEN.
000400 INSTALLATION. COBOL DEVELOPMENT CENTER.
000500 DATE-WRITTEN. 03/09/94.
000600 DATE-COMPILED. 03/09/94.
000700 SECURITY. NON-CONFIDENTIAL.
000800
000900******************************************************************
001000*REMARKS.
001100*
001200*          THIS PROGRAM EDITS THE RAW CARDIAC-MONITOR FEED FILE
001300*          PRODUCED BY THE BEDSIDE DATA-COLLECTION SYSTEM.  EACH
001400*          LINE IS A SINGLE VITAL-SIGN OBSERVATION FOR ONE
001500*          PATIENT, IN LABELLED CSV FORM.
001600*
001700*          THE PROGRAM SPLITS EACH LINE INTO ITS FOUR LABELLED
001800*          FIELDS, EDITS EACH FIELD, AND WRITES A FIXED-FORMAT
001900*          "EDITED OBSERVATION" RECORD FOR EVERY LINE THAT PASSES.
002000*          LINES THAT FAIL THE EDITS ARE WRITTEN TO THE REJECT
002100*          FILE WITH AN ERROR MESSAGE PREFIXED TO THE ORIGINAL
002200*          TEXT, AND ARE NOT FED FORWARD TO CVALRTRN.
002300*
002400******************************************************************
002500
002600         INPUT FILE              -   DDS0002.CVOBSFEED
002700
002800         OUTPUT FILE PRODUCED    -   DDS0002.CVOBSEDT
002900
003000         REJECT FILE             -   DDS0002.CVOBSERR
003100
003200         DUMP FILE               -   SYSOUT
003300
003400******************************************************************
003500* CHANGE LOG
003600******************************************************************
003700* DATE     PGMR  REQ-NBR   DESCRIPTION
003800*-------- ----- --------- ---------------------------------------
003900* 03/09/94 RFH   CV-0003   ORIGINAL PROGRAM - CLONED FROM DALYEDIT
004000* 04/26/94 RFH   CV-0006   ADDED TRAILING PERCENT-SIGN STRIP ON
004100*                          THE DATA FIELD (SATURATION % READINGS)
004200* 08/15/94 RFH   CV-0011   ALERT/MANUALALERT NON-NUMERIC DATA NOW
004300*                          FORCED TO 0.00 INSTEAD OF REJECTED
004400* 01/09/95 DLM   CV-0024   FIX: 5-FIELD LINES WERE SLIPPING PAST
004500*                          THE SPLIT-COUNT EDIT - TIGHTENED TEST
004600* 06/19/95 DLM   CV-0029   WIDEN PATIENT-ID TEXT HOLD TO 6 BYTES
004700* 02/02/96 RFH   CV-0034   CALL CVFLDLTH INSTEAD OF IN-LINE SCAN
004800*                          FOR TRAILING-BLANK TRIM (SHOP STANDARD)
004900* 11/14/97 TJK   CV-0052   REJECT LINES WITH MORE THAN ONE DECIMAL
005000*                          POINT IN THE DATA FIELD
005100* 12/28/99 RFH   CV-0083   Y2K REVIEW - TIMESTAMP IS EPOCH MS,
005200*                          NOT A CALENDAR DATE - NO CHANGE MADE
005300* 07/11/01 PBQ   CV-0091   RAISED INPUT LINE LENGTH TO 120 BYTES
005400* 04/03/03 PBQ   CV-0098   RECOMPILE UNDER NEW COBOL COMPILER
005500* 09/17/07 KAL   CV-0112   DISPLAY REJECT COUNT AT END OF JOB
005600******************************************************************
005700
005800 ENVIRONMENT DIVISION.
005900 CONFIGURATION SECTION.
006000 SOURCE-COMPUTER. IBM-390.
006100 OBJECT-COMPUTER. IBM-390.
006200 SPECIAL-NAMES.
006300     UPSI-0 ON STRICT-PCT-EDIT-SW
006400            OFF RELAXED-PCT-EDIT-SW.
006500
006600 INPUT-OUTPUT SECTION.
006700 FILE-CONTROL.
006800     SELECT SYSOUT
006900     ASSIGN TO UT-S-SYSOUT
007000       ORGANIZATION IS SEQUENTIAL.
007100
007200     SELECT CVOBSIN
007300     ASSIGN TO UT-S-CVOBSIN
007400       ACCESS MODE IS SEQUENTIAL
007500       FILE STATUS IS IFCODE.
007600
007700     SELECT CVOBSOUT
007800     ASSIGN TO UT-S-CVOBSEDT
007900       ACCESS MODE IS SEQUENTIAL
008000       FILE STATUS IS OFCODE.
008100
008200     SELECT CVOBSERR
008300     ASSIGN TO UT-S-CVOBSERR
008400       ACCESS MODE IS SEQUENTIAL
008500       FILE STATUS IS EFCODE.
008600
008700 DATA DIVISION.
008800 FILE SECTION.
008900 FD  SYSOUT
009000     RECORDING MODE IS F
009100     LABEL RECORDS ARE STANDARD
009200     RECORD CONTAINS 130 CHARACTERS
009300     BLOCK CONTAINS 0 RECORDS
009400     DATA RECORD IS SYSOUT-REC.
009500 01  SYSOUT-REC  PIC X(130).
009600
009700****** THIS FILE IS PASSED IN FROM THE BEDSIDE DATA COLLECTION
009800****** SYSTEM - ONE LABELLED CSV OBSERVATION LINE PER RECORD
009900****** RECORDS ARE NOT ASSUMED TO ARRIVE IN ANY PARTICULAR ORDER
010000 FD  CVOBSIN
010100     RECORDING MODE IS F
010200     LABEL RECORDS ARE STANDARD
010300     RECORD CONTAINS 120 CHARACTERS
010400     BLOCK CONTAINS 0 RECORDS
010500     DATA RECORD IS CVOBS-INPUT-LINE.
010600 01  CVOBS-INPUT-LINE            PIC X(120).
010700
010800****** ONE RECORD WRITTEN FOR EVERY INPUT LINE THAT PASSES EDIT
010900****** CONSUMED DOWNSTREAM BY CVALRTRN TO BUILD THE PATIENT TABLE
011000 FD  CVOBSOUT
011100     RECORDING MODE IS F
011200     LABEL RECORDS ARE STANDARD
011300     RECORD CONTAINS 100 CHARACTERS
011400     BLOCK CONTAINS 0 RECORDS
011500     DATA RECORD IS CVOBS-EDITED-REC.
011600 01  CVOBS-EDITED-REC.
011700     05  CVOBS-PATIENT-ID         PIC 9(06).
011800     05  CVOBS-RECORD-TYPE        PIC X(20).
011900     05  CVOBS-MEASUREMENT-VALUE  PIC S9(7)V99.
012000     05  CVOBS-TIMESTAMP          PIC 9(13).
012100     05  FILLER                   PIC X(48).
012200
012300****** REJECT FILE - ORIGINAL LINE WITH AN ERROR MESSAGE PREFIX
012400 FD  CVOBSERR
012500     RECORDING MODE IS F
012600     LABEL RECORDS ARE STANDARD
012700     RECORD CONTAINS 160 CHARACTERS
012800     BLOCK CONTAINS 0 RECORDS
012900     DATA RECORD IS CVOBS-REJECT-REC.
013000 01  CVOBS-REJECT-REC.
013100     05  ERR-MSG-OBS              PIC X(40).
013200     05  REST-OF-OBS-LINE         PIC X(120).
013300
013400** QSAM FILE
013500 WORKING-STORAGE SECTION.
013600
013700 01  FILE-STATUS-CODES.
013800     05  IFCODE                   PIC X(2).
013900         88  CODE-READ        VALUE SPACES.
014000         88  NO-MORE-DATA     VALUE "10".
014100     05  OFCODE                   PIC X(2).
014200         88  CODE-WRITE       VALUE SPACES.
014300     05  EFCODE                   PIC X(2).
014400         88  CODE-WRITE-ERR   VALUE SPACES.
014500     05  FILLER                   PIC X(02).
014600
014700 01  COUNTERS-AND-ACCUMULATORS.
014800     05  RECORDS-READ             PIC 9(9) COMP.
014900     05  RECORDS-WRITTEN          PIC 9(9) COMP.
015000     05  RECORDS-REJECTED         PIC 9(9) COMP.
015100     05  FILLER                   PIC X(02).
015200
015300 01  FLAGS-AND-SWITCHES.
015400     05  MORE-CVOBSIN-SW          PIC X(01) VALUE "Y".
015500         88  NO-MORE-OBS-RECS    VALUE "N".
015600         88  MORE-OBS-RECS       VALUE "Y".
015700     05  ERROR-FOUND-SW           PIC X(01) VALUE "N".
015800         88  RECORD-ERROR-FOUND  VALUE "Y".
015900         88  VALID-RECORD        VALUE "N".
016000     05  VALUE-IS-ALERT-TYPE-SW   PIC X(01) VALUE "N".
016100         88  VALUE-IS-ALERT-TYPE VALUE "Y".
016200     05  FILLER                   PIC X(02).
016300
016400** WORK AREA FOR SPLITTING ONE INPUT LINE INTO ITS FOUR FIELDS
016500 01  WS-SPLIT-WORK-AREA.
016600     05  WS-SPLIT-COUNT           PIC 9(02) COMP.
016700     05  WS-RAW-FLD-1             PIC X(40).
016800     05  WS-RAW-FLD-2             PIC X(40).
016900     05  WS-RAW-FLD-3             PIC X(40).
017000     05  WS-RAW-FLD-4             PIC X(40).
017100     05  WS-RAW-FLD-5             PIC X(40).
017200     05  FILLER                   PIC X(02).
017300
017400** WORK AREA FOR ISOLATING THE "LABEL: VALUE" TEXT OF ONE FIELD
017500 01  WS-COLON-SCAN-AREA.
017600     05  WS-SCAN-FLD              PIC X(40).
017700     05  WS-SCAN-FLD-R REDEFINES WS-SCAN-FLD.
017800         10  WS-SCAN-CHAR OCCURS 40 TIMES PIC X(01).
017900     05  WS-COLON-POS             PIC 9(02) COMP.
018000     05  WS-TRIM-POS              PIC 9(02) COMP.
018100     05  WS-AFTER-COLON-LTH       PIC S9(4) COMP.
018200     05  WS-AFTER-COLON-TEXT      PIC X(40).
018300     05  FILLER                   PIC X(02).
018400
018500** EXTRACTED, TRIMMED TEXT OF EACH OF THE FOUR FIELDS
018600 01  WS-FIELD-TEXT-AREA.
018700     05  WS-PATIENT-ID-TEXT       PIC X(06).
018800     05  WS-TIMESTAMP-TEXT        PIC X(13).
018900     05  WS-TYPE-TEXT             PIC X(20).
019000     05  WS-VALUE-TEXT            PIC X(12).
019100     05  WS-VALUE-TEXT-R REDEFINES WS-VALUE-TEXT.
019200         10  WS-VALUE-CHAR OCCURS 12 TIMES PIC X(01).
019300     05  FILLER                   PIC X(02).
019400
019500** WORK AREA FOR PARSING THE NUMERIC VALUE FIELD
019600 01  WS-VALUE-PARSE-AREA.
019700     05  WS-VALUE-SIGN            PIC X(01) VALUE "+".
019800     05  WS-VALUE-MAGNITUDE       PIC X(12).
019900     05  WS-VALUE-DOT-COUNT       PIC 9(02) COMP.
020000     05  WS-VALUE-INT-PART        PIC X(09).
020100     05  WS-VALUE-DEC-PART        PIC X(02).
020200     05  WS-VALUE-EXTRA-PART      PIC X(09).
020300     05  WS-VALUE-SIGNED-NUM      PIC S9(7)V99.
020400     05  FILLER                   PIC X(02).
020500
020600** REDEFINITION USED WHEN BUILDING THE SIGNED NUMERIC RESULT
020700** FROM ITS UNSIGNED INTEGER AND DECIMAL PARTS
020800 01  WS-VALUE-BUILD-AREA REDEFINES WS-VALUE-PARSE-AREA.
020900     05  FILLER                   PIC X(13).
021000     05  WS-VALUE-UNSIGNED        PIC 9(7)V99.
021100     05  FILLER                   PIC X(09).
021200
021300** ALTERNATE VIEW OF THE MAGNITUDE FOR RIGHT-TO-LEFT BLANK SCAN
021400 01  WS-MAGNITUDE-VIEW REDEFINES WS-VALUE-PARSE-AREA.
021500     05  WS-MAGNITUDE-CHAR OCCURS 26 TIMES PIC X(01).
021600
021700 01  MISC-WS-FLDS.
021800     05  STR-LTH                  PIC S9(4) COMP VALUE 0.
021900     05  L-SUB                    PIC 9(02) COMP.
022000     05  FILLER                   PIC X(02).
022100
022200 COPY ABENDREC.
022300** QSAM FILE
022400
022500 PROCEDURE DIVISION.
022600     PERFORM 000-HOUSEKEEPING THRU 000-EXIT.
022700     PERFORM 100-MAINLINE THRU 100-EXIT
022800             UNTIL NO-MORE-OBS-RECS.
022900     PERFORM 900-CLEANUP THRU 900-EXIT.
023000     MOVE +0 TO RETURN-CODE.
023100     GOBACK.
023200
023300 000-HOUSEKEEPING.
023400     MOVE "000-HOUSEKEEPING" TO PARA-NAME.
023500     DISPLAY "******** BEGIN JOB CVOBSEDT ********".
023600     INITIALIZE COUNTERS-AND-ACCUMULATORS.
023700     PERFORM 800-OPEN-FILES THRU 800-EXIT.
023800     PERFORM 900-READ-CVOBSIN THRU 900-EXIT.
023900 000-EXIT.
024000     EXIT.
024100
024200 100-MAINLINE.
024300     MOVE "100-MAINLINE" TO PARA-NAME.
024400     MOVE "N" TO ERROR-FOUND-SW.
024500     PERFORM 200-SPLIT-COMMA-FIELDS THRU 200-EXIT.
024600
024700     IF WS-SPLIT-COUNT NOT = 4
024800         MOVE "*** LINE DOES NOT HAVE 4 CSV FIELDS" TO
024900              ERR-MSG-OBS
025000         MOVE "Y" TO ERROR-FOUND-SW
025100     ELSE
025200         PERFORM 300-EXTRACT-ALL-FIELDS THRU 300-EXIT
025300         PERFORM 400-EDIT-AND-CONVERT THRU 400-EXIT.
025400
025500     IF RECORD-ERROR-FOUND
025600         PERFORM 590-WRITE-CVOBSERR THRU 590-EXIT
025700     ELSE
025800         PERFORM 500-WRITE-EDITED-REC THRU 500-EXIT.
025900
026000     PERFORM 900-READ-CVOBSIN THRU 900-EXIT.
026100 100-EXIT.
026200     EXIT.
026300
026400 200-SPLIT-COMMA-FIELDS.
026500     MOVE "200-SPLIT-COMMA-FIELDS" TO PARA-NAME.
026600     MOVE SPACES TO WS-SPLIT-WORK-AREA.
026700     UNSTRING CVOBS-INPUT-LINE DELIMITED BY ","
026800         INTO WS-RAW-FLD-1, WS-RAW-FLD-2, WS-RAW-FLD-3,
026900              WS-RAW-FLD-4, WS-RAW-FLD-5
027000         TALLYING IN WS-SPLIT-COUNT.
027100 200-EXIT.
027200     EXIT.
027300
027400 300-EXTRACT-ALL-FIELDS.
027500     MOVE "300-EXTRACT-ALL-FIELDS" TO PARA-NAME.
027600     MOVE WS-RAW-FLD-1 TO WS-SCAN-FLD.
027700     PERFORM 310-EXTRACT-AFTER-COLON THRU 310-EXIT.
027800     MOVE WS-AFTER-COLON-TEXT(1:6) TO WS-PATIENT-ID-TEXT.
027900
028000     MOVE WS-RAW-FLD-2 TO WS-SCAN-FLD.
028100     PERFORM 310-EXTRACT-AFTER-COLON THRU 310-EXIT.
028200     MOVE WS-AFTER-COLON-TEXT(1:13) TO WS-TIMESTAMP-TEXT.
028300
028400     MOVE WS-RAW-FLD-3 TO WS-SCAN-FLD.
028500     PERFORM 310-EXTRACT-AFTER-COLON THRU 310-EXIT.
028600     MOVE WS-AFTER-COLON-TEXT(1:20) TO WS-TYPE-TEXT.
028700
028800     MOVE WS-RAW-FLD-4 TO WS-SCAN-FLD.
028900     PERFORM 310-EXTRACT-AFTER-COLON THRU 310-EXIT.
029000     MOVE WS-AFTER-COLON-TEXT(1:12) TO WS-VALUE-TEXT.
029100 300-EXIT.
029200     EXIT.
029300
029400****** TAKES THE TEXT AFTER THE FIRST ":" IN WS-SCAN-FLD, SKIPS
029500****** THE LEADING BLANK(S), AND CALLS CVFLDLTH TO DROP THE
029600****** TRAILING BLANKS - RESULT LEFT IN WS-AFTER-COLON-TEXT
029700 310-EXTRACT-AFTER-COLON.
029800     MOVE "310-EXTRACT-AFTER-COLON" TO PARA-NAME.
029900     MOVE SPACES TO WS-AFTER-COLON-TEXT.
030000     MOVE 0 TO WS-COLON-POS.
030100     PERFORM 320-FIND-COLON THRU 320-EXIT
030200         VARYING WS-COLON-POS FROM 1 BY 1
030300         UNTIL WS-COLON-POS > 40
030400            OR WS-SCAN-CHAR(WS-COLON-POS) = ":".
030500
030600     IF WS-COLON-POS > 40
030700         MOVE "*** MISSING COLON IN CSV FIELD" TO ERR-MSG-OBS
030800         MOVE "Y" TO ERROR-FOUND-SW
030900         GO TO 310-EXIT.
031000
031100     MOVE WS-COLON-POS TO WS-TRIM-POS
031200     ADD 1 TO WS-TRIM-POS.
031300     PERFORM 330-SKIP-LEADING-BLANK THRU 330-EXIT
031400         VARYING WS-TRIM-POS FROM WS-TRIM-POS BY 1
031500         UNTIL WS-TRIM-POS > 40
031600            OR WS-SCAN-CHAR(WS-TRIM-POS) NOT = SPACE.
031700
031800     IF WS-TRIM-POS > 40
031900         GO TO 310-EXIT.
032000
032100     MOVE WS-SCAN-FLD(WS-TRIM-POS:) TO WS-AFTER-COLON-TEXT.
032200     CALL "CVFLDLTH" USING WS-AFTER-COLON-TEXT, STR-LTH.
032300     IF STR-LTH < LENGTH OF WS-AFTER-COLON-TEXT
032400         MOVE SPACES TO WS-AFTER-COLON-TEXT(STR-LTH + 1:)
032500     END-IF.
032600 310-EXIT.
032700     EXIT.
032800
032900 320-FIND-COLON.
033000     CONTINUE.
033100 320-EXIT.
033200     EXIT.
033300
033400 330-SKIP-LEADING-BLANK.
033500     CONTINUE.
033600 330-EXIT.
033700     EXIT.
033800
033900****** VALIDATES AND CONVERTS THE FOUR EXTRACTED TEXT FIELDS INTO
034000****** THE NUMERIC/ALPHANUMERIC FORM OF CVOBS-EDITED-REC
034100 400-EDIT-AND-CONVERT.
034200     MOVE "400-EDIT-AND-CONVERT" TO PARA-NAME.
034300     IF WS-PATIENT-ID-TEXT NOT NUMERIC
034400         MOVE "*** NON-NUMERIC PATIENT ID" TO ERR-MSG-OBS
034500         MOVE "Y" TO ERROR-FOUND-SW
034600         GO TO 400-EXIT.
034700     MOVE WS-PATIENT-ID-TEXT TO CVOBS-PATIENT-ID.
034800
034900     IF WS-TIMESTAMP-TEXT NOT NUMERIC
035000         MOVE "*** NON-NUMERIC TIMESTAMP" TO ERR-MSG-OBS
035100         MOVE "Y" TO ERROR-FOUND-SW
035200         GO TO 400-EXIT.
035300     MOVE WS-TIMESTAMP-TEXT TO CVOBS-TIMESTAMP.
035400
035500     MOVE WS-TYPE-TEXT TO CVOBS-RECORD-TYPE.
035600     MOVE "N" TO VALUE-IS-ALERT-TYPE-SW.
035700     IF CVOBS-RECORD-TYPE = "Alert" OR "ManualAlert"
035800         MOVE "Y" TO VALUE-IS-ALERT-TYPE-SW.
035900
036000     PERFORM 450-STRIP-TRAILING-PERCENT THRU 450-EXIT.
036100     PERFORM 460-PARSE-MEASURE-VALUE THRU 460-EXIT.
036200 400-EXIT.
036300     EXIT.
036400
036500****** DROPS A TRAILING "%" LEFT OVER FROM A SATURATION READING
036600 450-STRIP-TRAILING-PERCENT.
036700     MOVE "450-STRIP-TRAILING-PERCENT" TO PARA-NAME.
036800     CALL "CVFLDLTH" USING WS-VALUE-TEXT, STR-LTH.
036900     IF STR-LTH > 0
037000         IF WS-VALUE-CHAR(STR-LTH) = "%"
037100             MOVE SPACE TO WS-VALUE-CHAR(STR-LTH)
037200         END-IF
037300     END-IF.
037400 450-EXIT.
037500     EXIT.
037600
037700****** CONVERTS WS-VALUE-TEXT TO CVOBS-MEASUREMENT-VALUE.  A
037800****** NON-NUMERIC VALUE ON AN ALERT/MANUALALERT TYPE RECORD
037900****** (E.G. "triggered"/"resolved") IS STORED AS ZERO; ON ANY
038000****** OTHER TYPE A NON-NUMERIC VALUE REJECTS THE LINE
038100 460-PARSE-MEASURE-VALUE.
038200     MOVE "460-PARSE-MEASURE-VALUE" TO PARA-NAME.
038300     MOVE SPACES TO WS-VALUE-PARSE-AREA.
038400     MOVE "+" TO WS-VALUE-SIGN.
038500     IF WS-VALUE-CHAR(1) = "-"
038600         MOVE "-" TO WS-VALUE-SIGN
038700         MOVE WS-VALUE-TEXT(2:11) TO WS-VALUE-MAGNITUDE
038800     ELSE
038900         MOVE WS-VALUE-TEXT TO WS-VALUE-MAGNITUDE.
039000
039100     UNSTRING WS-VALUE-MAGNITUDE DELIMITED BY "."
039200         INTO WS-VALUE-INT-PART, WS-VALUE-DEC-PART,
039300              WS-VALUE-EXTRA-PART
039400         TALLYING IN WS-VALUE-DOT-COUNT.
039500
039600     IF WS-VALUE-DOT-COUNT > 2
039700         OR WS-VALUE-INT-PART = SPACES
039800         OR WS-VALUE-INT-PART NOT NUMERIC
039900         OR (WS-VALUE-DOT-COUNT = 2 AND
040000             WS-VALUE-DEC-PART NOT NUMERIC)
040100         IF VALUE-IS-ALERT-TYPE
040200             MOVE ZERO TO CVOBS-MEASUREMENT-VALUE
040300         ELSE
040400             MOVE "*** NON-NUMERIC MEASUREMENT VALUE" TO
040500                  ERR-MSG-OBS
040600             MOVE "Y" TO ERROR-FOUND-SW
040700         END-IF
040800         GO TO 460-EXIT.
040900
041000     IF WS-VALUE-DOT-COUNT < 2
041100         MOVE "00" TO WS-VALUE-DEC-PART.
041200
041300     MOVE WS-VALUE-INT-PART TO WS-VALUE-UNSIGNED.
041400     MOVE WS-VALUE-DEC-PART(1:2) TO
041500          WS-VALUE-UNSIGNED(8:2).
041600     IF WS-VALUE-SIGN = "-"
041700         COMPUTE CVOBS-MEASUREMENT-VALUE =
041800                 WS-VALUE-UNSIGNED * -1
041900     ELSE
042000         MOVE WS-VALUE-UNSIGNED TO CVOBS-MEASUREMENT-VALUE.
042100 460-EXIT.
042200     EXIT.
042300
042400 500-WRITE-EDITED-REC.
042500     MOVE "500-WRITE-EDITED-REC" TO PARA-NAME.
042600     MOVE SPACES TO FILLER IN CVOBS-EDITED-REC.
042700     WRITE CVOBS-EDITED-REC.
042800     ADD +1 TO RECORDS-WRITTEN.
042900 500-EXIT.
043000     EXIT.
043100
043200 590-WRITE-CVOBSERR.
043300     MOVE "590-WRITE-CVOBSERR" TO PARA-NAME.
043400     MOVE CVOBS-INPUT-LINE TO REST-OF-OBS-LINE.
043500     WRITE CVOBS-REJECT-REC.
043600     ADD +1 TO RECORDS-REJECTED.
043700 590-EXIT.
043800     EXIT.
043900
044000 800-OPEN-FILES.
044100     MOVE "800-OPEN-FILES" TO PARA-NAME.
044200     OPEN INPUT CVOBSIN.
044300     OPEN OUTPUT CVOBSOUT, CVOBSERR, SYSOUT.
044400 800-EXIT.
044500     EXIT.
044600
044700 850-CLOSE-FILES.
044800     MOVE "850-CLOSE-FILES" TO PARA-NAME.
044900     CLOSE CVOBSIN, CVOBSOUT, CVOBSERR, SYSOUT.
045000 850-EXIT.
045100     EXIT.
045200
045300 900-READ-CVOBSIN.
045400     MOVE "900-READ-CVOBSIN" TO PARA-NAME.
045500     READ CVOBSIN INTO CVOBS-INPUT-LINE
045600         AT END MOVE "N" TO MORE-CVOBSIN-SW
045700         GO TO 900-EXIT
045800     END-READ.
045900     ADD +1 TO RECORDS-READ.
046000 900-EXIT.
046100     EXIT.
046200
046300 900-CLEANUP.
046400     MOVE "900-CLEANUP" TO PARA-NAME.
046500     PERFORM 850-CLOSE-FILES THRU 850-EXIT.
046600     DISPLAY "** OBSERVATION LINES READ **".
046700     DISPLAY RECORDS-READ.
046800     DISPLAY "** EDITED RECORDS WRITTEN **".
046900     DISPLAY RECORDS-WRITTEN.
047000     DISPLAY "** RECORDS REJECTED **".
047100     DISPLAY RECORDS-REJECTED.
047200     DISPLAY "******** NORMAL END OF JOB CVOBSEDT ********".
047300 900-EXIT.
047400     EXIT.
047500
047600 1000-ABEND-RTN.
047700     WRITE SYSOUT-REC FROM ABEND-REC.
047800     PERFORM 850-CLOSE-FILES THRU 850-EXIT.
047900     DISPLAY "*** ABNORMAL END OF JOB-CVOBSEDT ***" UPON CONSOLE.
048000     DIVIDE ZERO-VAL INTO ONE-VAL.
